000100****************************************************************
000200* COPYBOOK:  CUSTMAST                                          *
000300* CUSTOMER MASTER RECORD LAYOUT                                *
000400*                                                               *
000500* ONE ENTRY PER ON-FILE CUSTOMER.  RECORD IS ESTABLISHED BY     *
000600* THE UPSTREAM ACCOUNT-OPENING PROCESS BEFORE THIS SYSTEM EVER  *
000700* SEES A REQUEST AGAINST THE CUSTOMER; THIS SUITE ONLY READS    *
000800* IT (KEYED RANDOM BY CUST-ID) TO PICK UP THE HOLDER NAME FOR   *
000900* NOTICES AND STATEMENTS.                                      *
001000*                                                               *
001100*     93/02/11  RJT  DBB-0142  ORIGINAL COPYBOOK                *
001200*     94/07/19  RJT  DBB-0198  ADDED CUST-EMAIL FOR THE NEW     *
001300*                              LOW-BALANCE NOTICE PROJECT       *
001400*     96/11/04  LKM  DBB-0233  ADDED CUST-PASSWORD-HASH - LOGIN *
001500*                              VERIFICATION MOVES TO THE MASTER *
001600*                              RATHER THAN THE TELLER SCREEN    *
001700*     99/03/02  WHT  DBB-Y2K1  CUST-DOB WIDENED TO A FULL       *
001800*                              4-DIGIT CENTURY (Y2K PROJECT)    *
001900*     00/09/14  PDQ  DBB-0248  MOVED CUST-DOB-PARTS DOWN TO 05  *
002000*                              LEVEL, NESTED UNDER CUST-DOB, SO *
002100*                              THE REDEFINES LEVEL NUMBERS LINE *
002200*                              UP THE WAY THE COMPILER WANTS    *
002300*     02/04/16  PDQ  DBB-0273  DROPPED CUST-DOB-PARTS - NO      *
002400*                              PARAGRAPH EVER READ THE          *
002500*                              CENTURY/MONTH/DAY PIECES, AND    *
002600*                              THE COMMENT CLAIMING 0230        *
002700*                              USED THEM WAS WRONG              *
002800****************************************************************
002900 01  CUST-MASTER-REC.
003000     05  CUST-ID                     PIC 9(09).
003100     05  CUST-USERNAME               PIC X(30).
003200     05  CUST-PASSWORD-HASH          PIC X(44).
003300     05  CUST-FIRST-NAME             PIC X(30).
003400     05  CUST-LAST-NAME              PIC X(30).
003500     05  CUST-DOB                    PIC 9(08).
003600     05  CUST-EMAIL                  PIC X(50).
003700     05  CUST-PHONE                  PIC 9(10).
003800     05  CUST-ADDRESS                PIC X(50).
003900     05  CUST-CITY                   PIC X(30).
004000     05  CUST-STATE                  PIC X(20).
004100     05  CUST-POSTAL-CODE            PIC X(10).
004200     05  FILLER                      PIC X(29).
