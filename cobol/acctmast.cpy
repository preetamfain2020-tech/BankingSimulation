000100****************************************************************
000200* COPYBOOK:  ACCTMAST                                          *
000300* ACCOUNT MASTER RECORD LAYOUT                                 *
000400*                                                               *
000500* ONE ENTRY PER DEMAND/SAVINGS ACCOUNT.  RRN 1 OF THE MASTER    *
000600* IS RESERVED AS A CONTROL RECORD CARRYING THE HIGH-WATER       *
000700* ACCOUNT NUMBER (SEE ACCT-CONTROL-REC BELOW) SO BANKTRN1 CAN   *
000800* ASSIGN THE NEXT ACCOUNT NUMBER WITHOUT A FULL-FILE SCAN.      *
000900*                                                               *
001000*     93/02/11  RJT  DBB-0142  ORIGINAL COPYBOOK                *
001100*     95/05/30  RJT  DBB-0207  ADDED ACCT-MIN-THRESHOLD - PER-  *
001200*                              TYPE FLOOR REPLACES THE OLD      *
001300*                              HARD-CODED $500 EVERYWHERE       *
001400*     97/09/12  LKM  DBB-0221  RESERVED RRN 1 AS THE CONTROL    *
001500*                              RECORD FOR NEXT-ACCT-NUMBER      *
001600*     99/01/08  WHT  DBB-Y2K1  NO DATE FIELDS ON THIS RECORD -  *
001700*                              REVIEWED, NO Y2K IMPACT          *
001800*     00/09/14  PDQ  DBB-0248  MOVED ACCT-NUMBER-ALPHA DOWN TO  *
001900*                              05 LEVEL, NESTED UNDER ACCT-      *
002000*                              NUMBER, SO THE REDEFINES LEVEL    *
002100*                              NUMBERS LINE UP THE WAY THE       *
002200*                              COMPILER WANTS                    *
002300****************************************************************
002400 01  ACCT-MASTER-REC.
002500     05  ACCT-NUMBER                 PIC 9(10).
002600*    ACCT-NUMBER-ALPHA REDEFINES THE ACCOUNT NUMBER SO THE REPORT
002700*    PARAGRAPHS CAN STRING IT DIRECTLY INTO A NOTICE OR LOG LINE
002800*    WITHOUT A SEPARATE MOVE-TO-EDITED-FIELD STEP.
002900     05  ACCT-NUMBER-ALPHA REDEFINES ACCT-NUMBER PIC X(10).
003000     05  ACCT-CUST-ID                PIC 9(09).
003100     05  ACCT-TYPE                   PIC X(07).
003200         88  ACCT-TYPE-SAVINGS           VALUE 'SAVINGS'.
003300         88  ACCT-TYPE-CURRENT           VALUE 'CURRENT'.
003400     05  ACCT-STATUS                 PIC X(10).
003500         88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.
003600     05  ACCT-BALANCE                PIC S9(13)V99 COMP-3.
003700     05  ACCT-MIN-THRESHOLD          PIC S9(13)V99 COMP-3.
003800     05  FILLER                      PIC X(34).
003900*
004000* RRN 1 OF ACCOUNT-MASTER IS NEVER A REAL ACCOUNT - IT CARRIES
004100* THE HIGH-WATER ACCOUNT NUMBER ACROSS RUNS.  ACCT-CONTROL-REC
004200* REDEFINES THE SAME 100 BYTES SO THE CONTROL VALUE CAN BE READ
004300* WITH THE SAME RECORD AREA USED FOR ORDINARY ACCOUNTS.
004400*
004500 01  ACCT-CONTROL-REC REDEFINES ACCT-MASTER-REC.
004600     05  ACCT-CTL-HIGH-NUMBER        PIC 9(10).
004700     05  FILLER                      PIC X(90).
