000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF DBB FOUNDATION              *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  BANKTRN1                                           *
000600*                                                               *
000700* AUTHOR :  R J Tarlowski                                      *
000800*                                                               *
000900* READS THE DAILY REQUEST FILE (REGISTER/DEPOSIT/WITHDRAW/      *
001000* TRANSFER) AND POSTS EACH REQUEST AGAINST THE ACCOUNT MASTER,  *
001100* JOURNALLING EVERY POSTING TO THE TRANSACTION LEDGER AND       *
001200* DRIVING THE PER-ACCOUNT LOG/SUMMARY/LOW-BALANCE NOTICE VIA    *
001300* BANKRPT1.  THIS IS THE BATCH REPLACEMENT FOR THE OLD TELLER-  *
001400* LINE ONE-REQUEST-AT-A-TIME SESSION PROGRAM.                   *
001500*                                                               *
001600* A GOOD CASE FOR DEBUGGING LAB - INDEED                        *
001700****************************************************************
001800* CHANGE LOG                                                   *
001900*     93/02/11  RJT  DBB-0142  ORIGINAL PROGRAM                 *
002000*     94/07/19  RJT  DBB-0198  ADDED LOW-BALANCE NOTICE CALL TO *
002100*                              BANKRPT1 AFTER EVERY POSTING     *
002200*     95/05/30  RJT  DBB-0207  PER-ACCOUNT-TYPE MIN THRESHOLD - *
002300*                              REPLACES THE FLAT $500 FLOOR     *
002400*     96/03/14  RJT  DBB-0219  ADDED REGISTER REQUEST TYPE -    *
002500*                              ACCOUNT OPENING NOW GOES THROUGH *
002600*                              THIS PROGRAM INSTEAD OF A        *
002700*                              SEPARATE OPEN-ACCOUNT JOB        *
002800*     96/11/04  LKM  DBB-0233  REGISTER FIELD EDITS MOVED HERE  *
002900*                              FROM THE (RETIRED) TELLER SCREEN *
003000*     97/09/12  LKM  DBB-0221  TRANSFER NOW POSTS BOTH LEGS     *
003100*                              ATOMICALLY - PRIOR RELEASE COULD *
003200*                              LEAVE A ONE-LEGGED TRANSFER ON A *
003300*                              MID-RUN ABEND                    *
003400*     99/01/08  WHT  DBB-Y2K1  TIMESTAMPS WIDENED TO A FULL     *
003500*                              4-DIGIT CENTURY (Y2K PROJECT)    *
003600*     01/06/19  PDQ  DBB-0261  NEXT-ACCOUNT-NUMBER NOW READ     *
003700*                              FROM THE RRN-1 CONTROL RECORD    *
003800*                              INSTEAD OF A FULL-FILE HIGH KEY  *
003900*                              SCAN AT START OF RUN             *
004000*     02/03/11  PDQ  DBB-0268  REDEFINES ON ACCT-NUMBER-    *
004100*                              ALPHA/DOB/TIMESTAMP-PARTS    *
004200*                              PIECES MOVED DOWN TO 05      *
004300*                              LEVEL, NESTED UNDER THE      *
004400*                              FIELD EACH REDEFINES, AND THE*
004500*                              RUN-REPORT TOTAL LINE NOW    *
004600*                              ACCUMULATES INTO A WORKING-  *
004700*                              STORAGE COUNTER GROUP AND    *
004800*                              MOVES THE RESULT TO THE      *
004900*                              EDITED TOTAL FIELDS - NEITHER*
005000*                              WAS EVER LEGAL, THEY JUST    *
005100*                              NEVER TRIPPED ON THE OLD     *
005200*     02/04/02  PDQ  DBB-0271  REGISTER VALIDATION WAS RUNNING*
005300*                              AGAINST WHATEVER CUSTOMER WAS *
005400*                              LEFT IN THE BUFFER FROM THE   *
005500*                              PRIOR REQUEST - MOVED THE     *
005600*                              FIELD-EDIT PERFORM TO AFTER   *
005700*                              THE CUSTOMER-MASTER READ.     *
005800*                              ALSO DROPPED A LEFTOVER       *
005900*                              END-IF IN THE E-MAIL CHECK AND*
006000*                              ADDED THE MISSING 2-LETTER TLD*
006100*                              MINIMUM                       *
006200*                              COMPILER                     *
006300****************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    BANKTRN1.
006600 AUTHOR.        R J TARLOWSKI.
006700 INSTALLATION.  DBB FOUNDATION - RETAIL BANKING SYSTEMS GROUP.
006800 DATE-WRITTEN.  02/11/93.
006900 DATE-COMPILED.
007000 SECURITY.      NON-CONFIDENTIAL.
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE   IS DYNAMIC
008500         RELATIVE KEY  IS WS-CUST-RRN
008600         FILE STATUS   IS WS-CUSTMSTR-STATUS.
008700
008800     SELECT ACCOUNT-MASTER   ASSIGN TO ACCTMSTR
008900         ORGANIZATION IS RELATIVE
009000         ACCESS MODE   IS DYNAMIC
009100         RELATIVE KEY  IS WS-ACCT-RRN
009200         FILE STATUS   IS WS-ACCTMSTR-STATUS.
009300
009400     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS   IS WS-TRANLDGR-STATUS.
009700
009800     SELECT REQUEST-FILE     ASSIGN TO REQFILE
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS   IS WS-REQFILE-STATUS.
010100
010200     SELECT RUN-REPORT       ASSIGN TO RUNRPT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS   IS WS-RUNRPT-STATUS.
010500
010600*****************************************************************
010700 DATA DIVISION.
010800 FILE SECTION.
010900
011000 FD  CUSTOMER-MASTER
011100     RECORDING MODE IS F.
011200 COPY CUSTMAST.
011300
011400 FD  ACCOUNT-MASTER
011500     RECORDING MODE IS F.
011600 COPY ACCTMAST.
011700
011800 FD  TRANSACTION-LEDGER
011900     RECORDING MODE IS F.
012000 COPY TRANLDGR.
012100
012200 FD  REQUEST-FILE
012300     RECORDING MODE IS F.
012400 COPY REQFILE.
012500
012600 FD  RUN-REPORT
012700     RECORDING MODE IS F.
012800 01  RUN-REPORT-RECORD          PIC X(80).
012900
013000*****************************************************************
013100 WORKING-STORAGE SECTION.
013200*****************************************************************
013300*
013400 01  SYSTEM-DATE-AND-TIME.
013500     05  CURRENT-DATE.
013600         10  CURRENT-YEAR        PIC 9(2).
013700         10  CURRENT-MONTH       PIC 9(2).
013800         10  CURRENT-DAY         PIC 9(2).
013900     05  CURRENT-TIME.
014000         10  CURRENT-HOUR        PIC 9(2).
014100         10  CURRENT-MINUTE      PIC 9(2).
014200         10  CURRENT-SECOND      PIC 9(2).
014300         10  CURRENT-HNDSEC      PIC 9(2).
014400*
014500 01  WS-FILE-STATUSES.
014600     05  WS-CUSTMSTR-STATUS      PIC X(2)  VALUE SPACES.
014700         88  CUSTMSTR-OK             VALUE '00'.
014800         88  CUSTMSTR-NOTFND         VALUE '23'.
014900     05  WS-ACCTMSTR-STATUS      PIC X(2)  VALUE SPACES.
015000         88  ACCTMSTR-OK             VALUE '00'.
015100         88  ACCTMSTR-NOTFND         VALUE '23'.
015200     05  WS-TRANLDGR-STATUS      PIC X(2)  VALUE SPACES.
015300         88  TRANLDGR-OK             VALUE '00'.
015400     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.
015500         88  REQFILE-OK              VALUE '00'.
015600     05  WS-RUNRPT-STATUS        PIC X(2)  VALUE SPACES.
015700         88  RUNRPT-OK               VALUE '00'.
015800*
015900 01  WS-SWITCHES.
016000     05  WS-REQ-EOF              PIC X     VALUE 'N'.
016100     05  WS-CUST-FOUND-SW        PIC X     VALUE 'N'.
016200         88  WS-CUST-FOUND           VALUE 'Y'.
016300     05  WS-FROM-FOUND-SW        PIC X     VALUE 'N'.
016400         88  WS-FROM-FOUND           VALUE 'Y'.
016500     05  WS-TO-FOUND-SW          PIC X     VALUE 'N'.
016600         88  WS-TO-FOUND             VALUE 'Y'.
016700     05  WS-REGISTER-VALID-SW    PIC X     VALUE 'N'.
016800         88  WS-REGISTER-VALID       VALUE 'Y'.
016900     05  WS-AMOUNT-VALID-SW      PIC X     VALUE 'N'.
017000         88  WS-AMOUNT-VALID          VALUE 'Y'.
017100*
017200 01  WS-KEYS-AND-COUNTERS COMP.
017300     05  WS-CUST-RRN             PIC 9(9).
017400     05  WS-ACCT-RRN             PIC 9(9).
017500     05  WS-HIGH-ACCT-NUMBER     PIC 9(10).
017600     05  WS-CHAR-SUB             PIC 9(4).
017700     05  WS-AT-SIGN-POS          PIC 9(4).
017800     05  WS-DOT-POS              PIC 9(4).
017900     05  WS-TLD-LENGTH           PIC 9(4).
018000*
018100* NEXT LEDGER SEQUENCE NUMBER - STANDALONE COUNTER, NOT PART
018200* OF ANY GROUP, SO IT GETS ITS OWN 77-LEVEL ENTRY.
018300*
018400 77  WS-NEXT-TXN-ID          PIC 9(9)  COMP  VALUE 0.
018500*
018600 01  WS-WORK-FIELDS.
018700     05  WS-NEW-BALANCE          PIC S9(13)V99 COMP-3 VALUE 0.
018800     05  WS-AVAILABLE-FUNDS      PIC S9(13)V99 COMP-3 VALUE 0.
018900     05  WS-ONE-CHAR             PIC X.
019000*
019100* WS-TO-ACCOUNT-BUFFER HOLDS THE DESTINATION LEG OF A TRANSFER
019200* WHILE THE ACCOUNT-MASTER RECORD AREA IS OCCUPIED BY THE
019300* SOURCE ACCOUNT - THE FILE HAS ONLY ONE RECORD BUFFER, SO THE
019400* SIDE NOT CURRENTLY BEING REWRITTEN IS PARKED HERE.
019500*
019600 01  WS-TO-ACCOUNT-BUFFER.
019700     05  WS-TO-ACCT-NUMBER       PIC 9(10).
019800     05  WS-TO-ACCT-NUMBER-ALPHA REDEFINES
019900             WS-TO-ACCT-NUMBER   PIC X(10).
020000     05  WS-TO-ACCT-CUST-ID      PIC 9(09).
020100     05  WS-TO-ACCT-BALANCE      PIC S9(13)V99 COMP-3.
020200     05  WS-TO-ACCT-MIN-THRESH   PIC S9(13)V99 COMP-3.
020300*
020400 01  WS-REQ-TYPE-NAMES-INIT.
020500     05  FILLER                  PIC X(8)  VALUE 'REGISTER'.
020600     05  FILLER                  PIC X(8)  VALUE 'DEPOSIT'.
020700     05  FILLER                  PIC X(8)  VALUE 'WITHDRAW'.
020800     05  FILLER                  PIC X(8)  VALUE 'TRANSFER'.
020900*
021000 01  WS-REQ-TYPE-NAMES REDEFINES WS-REQ-TYPE-NAMES-INIT.
021100     05  WS-REQ-TYPE-NAME OCCURS 4 TIMES  PIC X(8).
021200*
021300* FOUR ROWS, ONE PER REQUEST TYPE, KEPT AS COMP-3 SO THE ADDS   *
021400* IN 0100/0300/0400/0500 DON'T HAVE TO WORRY ABOUT EDITING -    *
021500* THE ZZZZZ9 FIELDS ON THE REPORT LINE GET THE FINISHED COUNT   *
021600* MOVED IN AT PRINT TIME.                                       *
021700 01  WS-RUN-TOTALS.
021800     05  WS-TOTAL-ENTRY OCCURS 4 TIMES INDEXED BY WS-TOT-IDX.
021900         10  WS-TOTAL-READ           PIC S9(6) COMP-3.
022000         10  WS-TOTAL-POSTED         PIC S9(6) COMP-3.
022100         10  WS-TOTAL-REJ-INSUFF     PIC S9(6) COMP-3.
022200         10  WS-TOTAL-REJ-NOTFND     PIC S9(6) COMP-3.
022300*
022400* RUN-WIDE SUM OF THE FOUR WS-RUN-TOTALS ROWS - SAME REASONING  *
022500* AS ABOVE, KEPT NUMERIC UNTIL THE TOTAL LINE IS BUILT.         *
022600 01  WS-GRAND-TOTALS.
022700     05  WS-GRAND-READ           PIC S9(6) COMP-3.
022800     05  WS-GRAND-POSTED         PIC S9(6) COMP-3.
022900     05  WS-GRAND-REJ-INSUFF     PIC S9(6) COMP-3.
023000     05  WS-GRAND-REJ-NOTFND     PIC S9(6) COMP-3.
023100*
023200*        *******************
023300*            report lines
023400*        *******************
023500 01  RPT-HEADER1.
023600     05  FILLER                  PIC X(28)
023700                 VALUE 'BANKING BATCH RUN REPORT  '.
023800     05  FILLER                  PIC X(6) VALUE 'DATE: '.
023900     05  RPT-MM                  PIC 99.
024000     05  FILLER                  PIC X     VALUE '/'.
024100     05  RPT-DD                  PIC 99.
024200     05  FILLER                  PIC X     VALUE '/'.
024300     05  RPT-YY                  PIC 99.
024400     05  FILLER                  PIC X(9)  VALUE '  TIME: '.
024500     05  RPT-HH                  PIC 99.
024600     05  FILLER                  PIC X     VALUE ':'.
024700     05  RPT-MIN                 PIC 99.
024800     05  FILLER                  PIC X     VALUE ':'.
024900     05  RPT-SS                  PIC 99.
025000     05  FILLER                  PIC X(13) VALUE SPACES.
025100 01  RPT-COL-HDR1.
025200     05  FILLER PIC X(12) VALUE 'REQUEST-TYPE'.
025300     05  FILLER PIC X(12) VALUE '  READ-COUNT'.
025400     05  FILLER PIC X(14) VALUE 'POSTED-COUNT  '.
025500     05  FILLER PIC X(23) VALUE 'REJECTED-INSUFFICIENT '.
025600     05  FILLER PIC X(19) VALUE 'REJECTED-NOT-FOUND'.
025700 01  RPT-COL-HDR2.
025800     05  FILLER PIC X(80) VALUE ALL '-'.
025900 01  RPT-DETAIL-LINE.
026000     05  RPT-REQ-TYPE            PIC X(8).
026100     05  FILLER                  PIC X(8)  VALUE SPACES.
026200     05  RPT-READ-COUNT          PIC ZZZZZ9.
026300     05  FILLER                  PIC X(6)  VALUE SPACES.
026400     05  RPT-POSTED-COUNT        PIC ZZZZZ9.
026500     05  FILLER                  PIC X(9)  VALUE SPACES.
026600     05  RPT-REJ-INSUFF          PIC ZZZZZ9.
026700     05  FILLER                  PIC X(11) VALUE SPACES.
026800     05  RPT-REJ-NOTFND          PIC ZZZZZ9.
026900     05  FILLER                  PIC X(15) VALUE SPACES.
027000 01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
027100     05  RPT-TOT-LABEL           PIC X(8).
027200     05  FILLER                  PIC X(8).
027300     05  RPT-TOT-READ            PIC ZZZZZ9.
027400     05  FILLER                  PIC X(6).
027500     05  RPT-TOT-POSTED          PIC ZZZZZ9.
027600     05  FILLER                  PIC X(9).
027700     05  RPT-TOT-INSUFF          PIC ZZZZZ9.
027800     05  FILLER                  PIC X(11).
027900     05  RPT-TOT-NOTFND          PIC ZZZZZ9.
028000     05  FILLER                  PIC X(15).
028100*
028200* BANKRPT1 CALL INTERFACE - SEE BANKRPT1 LINKAGE SECTION
028300*
028400 01  WS-RPT-FUNCTION             PIC X(8).
028500     88  RPT-FUNC-POSTING            VALUE 'POSTING'.
028600     88  RPT-FUNC-LOW-BAL            VALUE 'LOWBAL'.
028700 01  WS-RPT-HOLDER-NAME           PIC X(60).
028800*
028900*****************************************************************
029000 PROCEDURE DIVISION.
029100*****************************************************************
029200*
029300* TOP-LEVEL DRIVER - OPEN, PROCESS EVERY REQUEST ON THE FILE,   *
029400* WRITE THE RUN REPORT, CLOSE, DONE.  ONE RUN OF THIS PROGRAM   *
029500* IS ONE BATCH WINDOW'S WORTH OF REGISTER/DEPOSIT/WITHDRAW/     *
029600* TRANSFER ACTIVITY.                                            *
029700 0000-MAIN.
029800     ACCEPT CURRENT-DATE FROM DATE.
029900     ACCEPT CURRENT-TIME FROM TIME.
030000     DISPLAY 'BANKTRN1 STARTED DATE = ' CURRENT-MONTH '/'
030100            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
030200     DISPLAY '                TIME = ' CURRENT-HOUR ':'
030300            CURRENT-MINUTE ':' CURRENT-SECOND.
030400
030500     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.
030600     PERFORM 0705-INIT-RUN-TOTALS THRU 0705-EXIT.
030700
030800     PERFORM 0100-PROCESS-REQUEST THRU 0100-EXIT
030900             UNTIL WS-REQ-EOF = 'Y'.
031000
031100     PERFORM 0900-WRITE-RUN-REPORT THRU 0900-EXIT.
031200     PERFORM 0790-CLOSE-FILES     THRU 0790-EXIT.
031300
031400     GOBACK.
031500*
031600* ONE REQUEST IN, ONE EVALUATE DISPATCH OUT - WS-TOT-IDX IS SET *
031700* FIRST SO EVERY BRANCH BELOW CAN CHARGE ITS READ/POST/REJECT   *
031800* COUNTS TO THE RIGHT COLUMN OF THE RUN REPORT.                 *
031900 0100-PROCESS-REQUEST.
032000     PERFORM 0710-READ-REQUEST-FILE THRU 0710-EXIT.
032100     IF WS-REQ-EOF NOT = 'Y'
032200         IF REQ-TYPE-REGISTER OR REQ-TYPE-DEPOSIT
032300            OR REQ-TYPE-WITHDRAW OR REQ-TYPE-TRANSFER
032400             PERFORM 0110-RESOLVE-REQ-TYPE-SUB THRU 0110-EXIT
032500             ADD 1 TO WS-TOTAL-READ(WS-TOT-IDX)
032600         END-IF
032700         EVALUATE TRUE
032800            WHEN REQ-TYPE-REGISTER
032900                PERFORM 0200-PROCESS-REGISTER THRU 0200-EXIT
033000            WHEN REQ-TYPE-DEPOSIT
033100                PERFORM 0300-PROCESS-DEPOSIT  THRU 0300-EXIT
033200            WHEN REQ-TYPE-WITHDRAW
033300                PERFORM 0400-PROCESS-WITHDRAW THRU 0400-EXIT
033400            WHEN REQ-TYPE-TRANSFER
033500                PERFORM 0500-PROCESS-TRANSFER THRU 0500-EXIT
033600            WHEN OTHER
033700                DISPLAY 'BANKTRN1 - UNRECOGNIZED REQ-TYPE: '
033800                        REQ-TYPE
033900         END-EVALUATE
034000     END-IF.
034100 0100-EXIT.
034200     EXIT.
034300*
034400* MAPS REQ-TYPE TO THE 1-4 SUBSCRIPT THE RUN-TOTALS TABLE USES - *
034500* KEEPS THE COLUMN ORDER OUT OF EVERY INDIVIDUAL EVALUATE.      *
034600 0110-RESOLVE-REQ-TYPE-SUB.
034700     EVALUATE TRUE
034800        WHEN REQ-TYPE-REGISTER  SET WS-TOT-IDX TO 1
034900        WHEN REQ-TYPE-DEPOSIT   SET WS-TOT-IDX TO 2
035000        WHEN REQ-TYPE-WITHDRAW  SET WS-TOT-IDX TO 3
035100        WHEN REQ-TYPE-TRANSFER  SET WS-TOT-IDX TO 4
035200     END-EVALUATE.
035300 0110-EXIT.
035400     EXIT.
035500*
035600*****************************************************************
035700* REGISTER - OPEN A NEW ACCOUNT FOR AN EXISTING CUSTOMER
035800*****************************************************************
035900 0200-PROCESS-REGISTER.
036000* LOOK THE CUSTOMER UP BY THE ID ON THE REQUEST - REJECT THE    *
036100* REGISTER OUTRIGHT IF NO SUCH CUSTOMER IS ON FILE.             *
036200     MOVE REQ-CUST-ID TO WS-CUST-RRN.
036300     READ CUSTOMER-MASTER
036400         INVALID KEY MOVE 'N' TO WS-CUST-FOUND-SW
036500         NOT INVALID KEY MOVE 'Y' TO WS-CUST-FOUND-SW
036600     END-READ.
036700     IF NOT WS-CUST-FOUND
036800         ADD 1 TO WS-TOTAL-REJ-NOTFND(WS-TOT-IDX)
036900         GO TO 0200-EXIT
037000     END-IF.
037100
037200* EDIT THE NAME, EMAIL AND PHONE ON THE CUSTOMER RECORD JUST    *
037300* READ ABOVE - NOT WHATEVER WAS IN THE BUFFER BEFORE THIS READ. *
037400     PERFORM 0230-VALIDATE-REGISTER-FIELDS THRU 0230-EXIT.
037500     IF NOT WS-REGISTER-VALID
037600         GO TO 0200-EXIT
037700     END-IF.
037800
037900* BUMP THE HIGH-WATER MARK ON THE CONTROL RECORD AND HAND BACK  *
038000* THE NEXT ACCOUNT NUMBER FOR THIS NEW ACCOUNT.                 *
038100     PERFORM 0220-ASSIGN-NEXT-ACCT-NUMBER THRU 0220-EXIT.
038200     PERFORM 0210-SET-MIN-THRESHOLD       THRU 0210-EXIT.
038300
038400* NEW ACCOUNT RECORD - CUSTOMER ALREADY EXISTS, WE ARE JUST     *
038500* OPENING A SAVINGS OR CURRENT ACCOUNT AGAINST IT.              *
038600     MOVE ACCT-CTL-HIGH-NUMBER TO ACCT-NUMBER.
038700     MOVE REQ-CUST-ID           TO ACCT-CUST-ID.
038800     MOVE REQ-ACCT-TYPE         TO ACCT-TYPE.
038900     MOVE 'ACTIVE'              TO ACCT-STATUS.
039000     MOVE REQ-AMOUNT            TO ACCT-BALANCE.
039100     COMPUTE WS-ACCT-RRN = ACCT-NUMBER - 1000000000 + 1.
039200     WRITE ACCT-MASTER-REC
039300         INVALID KEY
039400             DISPLAY 'BANKTRN1 - COULD NOT WRITE NEW ACCOUNT: '
039500                     ACCT-NUMBER
039600     END-WRITE.
039700* WRITE FAILED (E.G. DUPLICATE RRN) - DO NOT JOURNAL A LEDGER
039800* ENTRY OR COUNT THE REGISTER AS POSTED FOR AN ACCOUNT THAT
039900* WAS NEVER ACTUALLY CREATED ON THE MASTER.
040000     IF WS-ACCTMSTR-STATUS NOT = '00'
040100         GO TO 0200-EXIT
040200     END-IF.
040300
040400* ACCOUNT IS ON THE MASTER - JOURNAL THE OPENING BALANCE AS A   *
040500* DEPOSIT SO THE LEDGER TIES BACK TO THE STARTING BALANCE.      *
040600     MOVE ACCT-NUMBER  TO TXN-ACCOUNT-NUMBER.
040700     MOVE 'DEPOSIT'    TO TXN-TYPE.
040800     MOVE REQ-AMOUNT   TO TXN-AMOUNT.
040900     MOVE REQ-TIMESTAMP TO TXN-TIMESTAMP.
041000     MOVE 'Initial deposit'  TO TXN-DESCRIPTION.
041100     PERFORM 0600-WRITE-LEDGER-ENTRY THRU 0600-EXIT.
041200
041300* BUILD THE HOLDER NAME FOR THE POSTING NOTICE AND HAND THE     *
041400* NEWLY-WRITTEN RECORDS OVER TO BANKRPT1 FOR THE PRINT LINE.    *
041500     MOVE SPACES TO WS-RPT-HOLDER-NAME.
041600     STRING CUST-FIRST-NAME DELIMITED BY SPACE
041700            ' ' DELIMITED BY SIZE
041800            CUST-LAST-NAME DELIMITED BY SPACE
041900            INTO WS-RPT-HOLDER-NAME
042000     END-STRING.
042100     SET RPT-FUNC-POSTING TO TRUE.
042200     CALL 'BANKRPT1' USING WS-RPT-FUNCTION, WS-RPT-HOLDER-NAME,
042300             ACCT-MASTER-REC, TRAN-LEDGER-REC.
042400
042500     ADD 1 TO WS-TOTAL-POSTED(WS-TOT-IDX).
042600 0200-EXIT.
042700     EXIT.
042800*
042900* MINIMUM-BALANCE FLOOR BY ACCOUNT TYPE - SAME TABLE THE OLD    *
043000* TELLER SCREEN USED TO HARD-CODE PER TRANSACTION; CENTRALIZED  *
043100* HERE SO A RATE CHANGE IS A ONE-PARAGRAPH FIX.                 *
043200 0210-SET-MIN-THRESHOLD.
043300     EVALUATE REQ-ACCT-TYPE
043400        WHEN 'SAVINGS'  MOVE 500.00  TO ACCT-MIN-THRESHOLD
043500        WHEN 'CURRENT'  MOVE 1000.00 TO ACCT-MIN-THRESHOLD
043600        WHEN OTHER      MOVE 500.00  TO ACCT-MIN-THRESHOLD
043700     END-EVALUATE.
043800 0210-EXIT.
043900     EXIT.
044000*
044100* NEXT ACCOUNT NUMBER IS CARRIED IN THE RRN-1 CONTROL RECORD OF
044200* ACCOUNT-MASTER (SEE ACCTMAST COPYBOOK).  FIRST ACCOUNT EVER
044300* OPENED IS 1000000001 - THE CONTROL RECORD STARTS AT ZERO.
044400* THE CONTROL RECORD ITSELF LIVES AT RRN 1, SO EVERY ORDINARY
044500* ACCOUNT'S RRN IS ITS ACCT-NUMBER OFFSET FROM THE BASE PLUS
044600* ONE (ACCT-NUMBER - 1000000000 + 1) - ACCOUNT 1000000001
044700* LANDS ON RRN 2, NEVER ON THE CONTROL RECORD'S RRN 1.
044800*
044900 0220-ASSIGN-NEXT-ACCT-NUMBER.
045000     MOVE 1 TO WS-ACCT-RRN.
045100     READ ACCOUNT-MASTER
045200         INVALID KEY MOVE ZERO TO ACCT-CTL-HIGH-NUMBER
045300     END-READ.
045400     IF ACCT-CTL-HIGH-NUMBER = ZERO
045500         MOVE 1000000001 TO ACCT-CTL-HIGH-NUMBER
045600     ELSE
045700         ADD 1 TO ACCT-CTL-HIGH-NUMBER
045800     END-IF.
045900     REWRITE ACCT-MASTER-REC
046000         INVALID KEY WRITE ACCT-MASTER-REC
046100     END-REWRITE.
046200 0220-EXIT.
046300     EXIT.
046400*
046500* FIELD-BY-FIELD EDIT OF THE REGISTER REQUEST - EACH CHECK SETS *
046600* WS-REGISTER-VALID-SW TO 'N' AND FALLS THROUGH RATHER THAN     *
046700* SHORT-CIRCUITING, SO EVERY FIELD GETS EDITED ON EVERY PASS.   *
046800 0230-VALIDATE-REGISTER-FIELDS.
046900     MOVE 'Y' TO WS-REGISTER-VALID-SW.
047000     IF REQ-AMOUNT < 0
047100         MOVE 'N' TO WS-REGISTER-VALID-SW
047200     END-IF.
047300     IF REQ-ACCT-TYPE NOT = 'SAVINGS' AND
047400        REQ-ACCT-TYPE NOT = 'CURRENT'
047500         MOVE 'N' TO WS-REGISTER-VALID-SW
047600     END-IF.
047700     PERFORM 0231-VALIDATE-NAME-FIELDS THRU 0231-EXIT.
047800     PERFORM 0232-VALIDATE-EMAIL       THRU 0232-EXIT.
047900     PERFORM 0233-VALIDATE-PHONE       THRU 0233-EXIT.
048000 0230-EXIT.
048100     EXIT.
048200*
048300* NAMES ON THE REQUEST ARE CARRIED ON THE CUSTOMER MASTER, NOT
048400* ON REQUEST-REC - WE RE-EDIT THE ON-FILE NAME EVERY REGISTER
048500* SINCE THE OLD TELLER SCREEN'S LETTERS-ONLY EDIT NEVER RAN
048600* AGAINST A BATCH-SUPPLIED CUSTOMER ID.
048700*
048800* NAME FIELDS MUST BE LETTERS OR SPACES ONLY - RUNS THE SAME    *
048900* CHARACTER-AT-A-TIME SCAN AGAINST BOTH FIRST AND LAST NAME.    *
049000 0231-VALIDATE-NAME-FIELDS.
049100     PERFORM 0234-CHECK-NAME-CHAR THRU 0234-EXIT
049200             VARYING WS-CHAR-SUB FROM 1 BY 1
049300             UNTIL WS-CHAR-SUB > 30.
049400 0231-EXIT.
049500     EXIT.
049600*
049700* ONE COLUMN OF FIRST-NAME AND LAST-NAME, CHECKED TOGETHER SO   *
049800* THE VARYING LOOP IN 0231 ONLY HAS TO RUN ONCE.                *
049900 0234-CHECK-NAME-CHAR.
050000     MOVE CUST-FIRST-NAME(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
050100     IF WS-ONE-CHAR NOT = SPACE AND NOT WS-ONE-CHAR
050200             ALPHABETIC
050300         MOVE 'N' TO WS-REGISTER-VALID-SW
050400     END-IF.
050500     MOVE CUST-LAST-NAME(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
050600     IF WS-ONE-CHAR NOT = SPACE AND NOT WS-ONE-CHAR
050700             ALPHABETIC
050800         MOVE 'N' TO WS-REGISTER-VALID-SW
050900     END-IF.
051000 0234-EXIT.
051100     EXIT.
051200*
051300* SIMPLE local@domain.tld SHAPE CHECK - ONE '@', AT LEAST ONE
051400* '.' AFTER IT, AND 2 OR MORE LETTERS AFTER THE LAST '.'.
051500*
051600* MUST HAVE EXACTLY ONE '@' AND AT LEAST ONE '.' AFTER IT, WITH *
051700* A TOP-LEVEL DOMAIN OF 2 OR MORE LETTERS - NOT A FULL RFC      *
051800* 5322 EDIT, JUST ENOUGH TO CATCH THE OBVIOUS TYPOS.            *
051900 0232-VALIDATE-EMAIL.
052000     MOVE ZERO TO WS-AT-SIGN-POS WS-DOT-POS.
052100     INSPECT CUST-EMAIL TALLYING WS-AT-SIGN-POS
052200             FOR ALL '@'.
052300     IF WS-AT-SIGN-POS NOT = 1
052400         MOVE 'N' TO WS-REGISTER-VALID-SW
052500         GO TO 0232-EXIT
052600     END-IF.
052700     UNSTRING CUST-EMAIL DELIMITED BY '@'
052800         INTO WS-ONE-CHAR
052900         WITH POINTER WS-AT-SIGN-POS
053000     END-UNSTRING.
053100     MOVE ZERO TO WS-DOT-POS.
053200     PERFORM 0235-SCAN-FOR-DOT THRU 0235-EXIT
053300             VARYING WS-CHAR-SUB FROM WS-AT-SIGN-POS BY 1
053400             UNTIL WS-CHAR-SUB > 50.
053500     IF WS-DOT-POS = ZERO OR WS-DOT-POS <= WS-AT-SIGN-POS
053600         MOVE 'N' TO WS-REGISTER-VALID-SW
053700         GO TO 0232-EXIT
053800     END-IF.
053900     COMPUTE WS-TLD-LENGTH = 50 - WS-DOT-POS.
054000* SPEC CALLS FOR A 2-LETTER-MINIMUM TOP-LEVEL DOMAIN - A
054100* ONE-LETTER TLD LIKE 'A@B.C' HAS NO BUSINESS ON THE FILE.
054200     IF WS-TLD-LENGTH < 2
054300         MOVE 'N' TO WS-REGISTER-VALID-SW
054400     END-IF.
054500 0232-EXIT.
054600     EXIT.
054700*
054800* CALLED ONCE PER CHARACTER POSITION FROM THE '@' TO THE END OF *
054900* THE FIELD - REMEMBERS THE LAST DOT SEEN SO THE TLD LENGTH     *
055000* COMES OUT OF THE FINAL ONE, NOT THE FIRST.                    *
055100 0235-SCAN-FOR-DOT.
055200     IF CUST-EMAIL(WS-CHAR-SUB:1) = '.'
055300         MOVE WS-CHAR-SUB TO WS-DOT-POS
055400     END-IF.
055500 0235-EXIT.
055600     EXIT.
055700*
055800* PHONE IS NUMERIC ON THE RECORD LAYOUT ALREADY - ALL THIS      *
055900* CATCHES IS THE ALL-ZERO PLACEHOLDER THE UPSTREAM SCREEN       *
056000* SENDS WHEN THE CUSTOMER LEFT IT BLANK.                        *
056100 0233-VALIDATE-PHONE.
056200     IF CUST-PHONE = ZERO
056300         MOVE 'N' TO WS-REGISTER-VALID-SW
056400     END-IF.
056500 0233-EXIT.
056600     EXIT.
056700*
056800*****************************************************************
056900* DEPOSIT - UNCONDITIONAL CREDIT TO AN EXISTING ACCOUNT
057000*****************************************************************
057100 0300-PROCESS-DEPOSIT.
057200* REQUESTED AMOUNT MUST BE POSITIVE - NO OTHER EDIT NEEDED      *
057300* FOR A CREDIT.                                                 *
057400     PERFORM 0240-VALIDATE-AMOUNT THRU 0240-EXIT.
057500     IF NOT WS-AMOUNT-VALID
057600         GO TO 0300-EXIT
057700     END-IF.
057800
057900     COMPUTE WS-ACCT-RRN =
058000             REQ-ACCOUNT-NUMBER - 1000000000 + 1.
058100     READ ACCOUNT-MASTER
058200         INVALID KEY MOVE 'N' TO WS-FROM-FOUND-SW
058300         NOT INVALID KEY MOVE 'Y' TO WS-FROM-FOUND-SW
058400     END-READ.
058500     IF NOT WS-FROM-FOUND
058600         ADD 1 TO WS-TOTAL-REJ-NOTFND(WS-TOT-IDX)
058700         GO TO 0300-EXIT
058800     END-IF.
058900
059000* CREDIT IS UNCONDITIONAL - THERE IS NO CEILING ON A BALANCE.   *
059100     ADD REQ-AMOUNT TO ACCT-BALANCE ROUNDED.
059200     REWRITE ACCT-MASTER-REC.
059300
059400* JOURNAL THE POSTING, PRINT THE NOTICE, THEN SEE IF THE NEW    *
059500* BALANCE STILL TRIPS THE LOW-BALANCE ALERT.                    *
059600     MOVE ACCT-NUMBER   TO TXN-ACCOUNT-NUMBER.
059700     MOVE 'DEPOSIT'     TO TXN-TYPE.
059800     MOVE REQ-AMOUNT    TO TXN-AMOUNT.
059900     MOVE REQ-TIMESTAMP TO TXN-TIMESTAMP.
060000     MOVE 'Deposit'     TO TXN-DESCRIPTION.
060100     PERFORM 0600-WRITE-LEDGER-ENTRY THRU 0600-EXIT.
060200     PERFORM 0630-CALL-REPORT-POSTING THRU 0630-EXIT.
060300     PERFORM 0620-CHECK-LOW-BALANCE   THRU 0620-EXIT.
060400
060500     ADD 1 TO WS-TOTAL-POSTED(WS-TOT-IDX).
060600 0300-EXIT.
060700     EXIT.
060800*
060900*****************************************************************
061000* WITHDRAW - DEBIT SUBJECT TO THE MIN-THRESHOLD FLOOR
061100*****************************************************************
061200 0400-PROCESS-WITHDRAW.
061300     PERFORM 0240-VALIDATE-AMOUNT THRU 0240-EXIT.
061400     IF NOT WS-AMOUNT-VALID
061500         GO TO 0400-EXIT
061600     END-IF.
061700
061800     COMPUTE WS-ACCT-RRN =
061900             REQ-ACCOUNT-NUMBER - 1000000000 + 1.
062000     READ ACCOUNT-MASTER
062100         INVALID KEY MOVE 'N' TO WS-FROM-FOUND-SW
062200         NOT INVALID KEY MOVE 'Y' TO WS-FROM-FOUND-SW
062300     END-READ.
062400     IF NOT WS-FROM-FOUND
062500         ADD 1 TO WS-TOTAL-REJ-NOTFND(WS-TOT-IDX)
062600         GO TO 0400-EXIT
062700     END-IF.
062800
062900* FUNDS AVAILABLE TO WITHDRAW STOP AT THE ACCOUNT'S OWN MIN-    *
063000* THRESHOLD FLOOR, NOT AT ZERO.                                 *
063100     PERFORM 0410-CHECK-WITHDRAW-FUNDS THRU 0410-EXIT.
063200     IF REQ-AMOUNT > WS-AVAILABLE-FUNDS
063300         ADD 1 TO WS-TOTAL-REJ-INSUFF(WS-TOT-IDX)
063400         GO TO 0400-EXIT
063500     END-IF.
063600
063700* FUNDS CLEARED THE FLOOR - DEBIT THE ACCOUNT AND JOURNAL IT.   *
063800     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE ROUNDED.
063900     REWRITE ACCT-MASTER-REC.
064000
064100     MOVE ACCT-NUMBER   TO TXN-ACCOUNT-NUMBER.
064200     MOVE 'WITHDRAWAL'  TO TXN-TYPE.
064300     MOVE REQ-AMOUNT    TO TXN-AMOUNT.
064400     MOVE REQ-TIMESTAMP TO TXN-TIMESTAMP.
064500     MOVE 'Withdrawal'  TO TXN-DESCRIPTION.
064600     PERFORM 0600-WRITE-LEDGER-ENTRY THRU 0600-EXIT.
064700     PERFORM 0630-CALL-REPORT-POSTING THRU 0630-EXIT.
064800     PERFORM 0620-CHECK-LOW-BALANCE   THRU 0620-EXIT.
064900
065000     ADD 1 TO WS-TOTAL-POSTED(WS-TOT-IDX).
065100 0400-EXIT.
065200     EXIT.
065300*
065400* AVAILABLE FUNDS IS BALANCE LESS THE ACCOUNT'S OWN MINIMUM     *
065500* THRESHOLD - USED BY BOTH WITHDRAW AND THE DEBIT LEG OF A      *
065600* TRANSFER.                                                     *
065700 0410-CHECK-WITHDRAW-FUNDS.
065800     SUBTRACT ACCT-MIN-THRESHOLD FROM ACCT-BALANCE
065900             GIVING WS-AVAILABLE-FUNDS.
066000 0410-EXIT.
066100     EXIT.
066200*
066300*****************************************************************
066400* TRANSFER - DEBIT SOURCE (SUBJECT TO ITS OWN FLOOR ONLY),
066500* CREDIT DESTINATION, BOTH LEGS OR NEITHER
066600*****************************************************************
066700 0500-PROCESS-TRANSFER.
066800     PERFORM 0240-VALIDATE-AMOUNT THRU 0240-EXIT.
066900     IF NOT WS-AMOUNT-VALID
067000         GO TO 0500-EXIT
067100     END-IF.
067200
067300* READ THE DESTINATION FIRST AND STASH ITS FIELDS IN WORKING    *
067400* STORAGE - THE FROM-ACCOUNT READ BELOW REUSES THE SAME RECORD  *
067500* AREA AND WOULD OTHERWISE OVERLAY THIS DATA.                   *
067600     COMPUTE WS-ACCT-RRN = REQ-TO-ACCOUNT - 1000000000 + 1.
067700     READ ACCOUNT-MASTER
067800         INVALID KEY MOVE 'N' TO WS-TO-FOUND-SW
067900         NOT INVALID KEY
068000             MOVE 'Y' TO WS-TO-FOUND-SW
068100             MOVE ACCT-NUMBER      TO WS-TO-ACCT-NUMBER
068200             MOVE ACCT-CUST-ID     TO WS-TO-ACCT-CUST-ID
068300             MOVE ACCT-BALANCE     TO WS-TO-ACCT-BALANCE
068400             MOVE ACCT-MIN-THRESHOLD TO WS-TO-ACCT-MIN-THRESH
068500     END-READ.
068600
068700     COMPUTE WS-ACCT-RRN =
068800             REQ-ACCOUNT-NUMBER - 1000000000 + 1.
068900     READ ACCOUNT-MASTER
069000         INVALID KEY MOVE 'N' TO WS-FROM-FOUND-SW
069100         NOT INVALID KEY MOVE 'Y' TO WS-FROM-FOUND-SW
069200     END-READ.
069300
069400* BOTH LEGS MUST STAND OR NEITHER DOES - REJECT ON EITHER       *
069500* ACCOUNT MISSING BEFORE TOUCHING A BALANCE.                    *
069600     IF NOT WS-FROM-FOUND OR NOT WS-TO-FOUND
069700         ADD 1 TO WS-TOTAL-REJ-NOTFND(WS-TOT-IDX)
069800         GO TO 0500-EXIT
069900     END-IF.
070000
070100     PERFORM 0410-CHECK-WITHDRAW-FUNDS THRU 0410-EXIT.
070200     IF REQ-AMOUNT > WS-AVAILABLE-FUNDS
070300         ADD 1 TO WS-TOTAL-REJ-INSUFF(WS-TOT-IDX)
070400         GO TO 0500-EXIT
070500     END-IF.
070600
070700* DEBIT LEG - SOURCE ACCOUNT IS ALREADY IN THE RECORD AREA
070800     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE ROUNDED.
070900     REWRITE ACCT-MASTER-REC.
071000
071100     MOVE ACCT-NUMBER   TO TXN-ACCOUNT-NUMBER.
071200     MOVE 'TRANSFER_OUT' TO TXN-TYPE.
071300     MOVE REQ-AMOUNT    TO TXN-AMOUNT.
071400     MOVE REQ-TIMESTAMP TO TXN-TIMESTAMP.
071500     MOVE SPACES        TO TXN-DESCRIPTION.
071600     STRING 'Transfer to ' DELIMITED BY SIZE
071700            WS-TO-ACCT-NUMBER-ALPHA DELIMITED BY SIZE
071800            INTO TXN-DESCRIPTION
071900     END-STRING.
072000     PERFORM 0600-WRITE-LEDGER-ENTRY THRU 0600-EXIT.
072100     PERFORM 0630-CALL-REPORT-POSTING THRU 0630-EXIT.
072200     PERFORM 0620-CHECK-LOW-BALANCE   THRU 0620-EXIT.
072300
072400* CREDIT LEG - RE-READ THE DESTINATION ACCOUNT INTO THE ONE
072500* RECORD AREA, APPLY THE BUFFERED CREDIT, AND REWRITE IT
072600     ADD REQ-AMOUNT TO WS-TO-ACCT-BALANCE ROUNDED.
072700     COMPUTE WS-ACCT-RRN =
072800             WS-TO-ACCT-NUMBER - 1000000000 + 1.
072900     READ ACCOUNT-MASTER
073000         INVALID KEY
073100             DISPLAY 'BANKTRN1 - DESTINATION VANISHED MID-XFER'
073200     END-READ.
073300     MOVE WS-TO-ACCT-BALANCE TO ACCT-BALANCE.
073400     REWRITE ACCT-MASTER-REC.
073500
073600     MOVE ACCT-NUMBER    TO TXN-ACCOUNT-NUMBER.
073700     MOVE 'TRANSFER_IN'  TO TXN-TYPE.
073800     MOVE REQ-AMOUNT     TO TXN-AMOUNT.
073900     MOVE REQ-TIMESTAMP  TO TXN-TIMESTAMP.
074000     MOVE SPACES         TO TXN-DESCRIPTION.
074100     STRING 'Transfer from ' DELIMITED BY SIZE
074200            REQ-ACCOUNT-NUMBER DELIMITED BY SIZE
074300            INTO TXN-DESCRIPTION
074400     END-STRING.
074500     PERFORM 0600-WRITE-LEDGER-ENTRY THRU 0600-EXIT.
074600     PERFORM 0630-CALL-REPORT-POSTING THRU 0630-EXIT.
074700
074800     ADD 1 TO WS-TOTAL-POSTED(WS-TOT-IDX).
074900 0500-EXIT.
075000     EXIT.
075100*
075200*****************************************************************
075300* AMOUNT VALIDATION - DEFENSIVE (UPSTREAM SHOULD NEVER SEND A
075400* NON-POSITIVE AMOUNT, BUT THE BATCH BOUNDARY DOES NOT TRUST IT)
075500*****************************************************************
075600 0240-VALIDATE-AMOUNT.
075700     IF REQ-AMOUNT > 0
075800         MOVE 'Y' TO WS-AMOUNT-VALID-SW
075900     ELSE
076000         MOVE 'N' TO WS-AMOUNT-VALID-SW
076100         DISPLAY 'BANKTRN1 - INVALID AMOUNT REJECTED FOR '
076200                 REQ-TYPE ' ACCT: ' REQ-ACCOUNT-NUMBER
076300     END-IF.
076400 0240-EXIT.
076500     EXIT.
076600*
076700* ONE LEDGER ROW PER POSTING - CALLER HAS ALREADY MOVED         *
076800* TXN-ACCOUNT-NUMBER/TYPE/AMOUNT/TIMESTAMP/DESCRIPTION INTO     *
076900* TRAN-LEDGER-REC; THIS PARAGRAPH JUST STAMPS THE ID AND WRITES. *
077000 0600-WRITE-LEDGER-ENTRY.
077100     ADD 1 TO WS-NEXT-TXN-ID.
077200     MOVE WS-NEXT-TXN-ID TO TXN-ID.
077300     WRITE TRAN-LEDGER-REC.
077400 0600-EXIT.
077500     EXIT.
077600*
077700* FIRES AFTER EVERY SUCCESSFUL POSTING, NOT JUST WITHDRAWALS -  *
077800* A DEPOSIT TO ONE ACCOUNT DURING A TRANSFER CAN STILL LEAVE    *
077900* THE OTHER LEG OF THE SAME TRANSFER BELOW ITS FLOOR.           *
078000 0620-CHECK-LOW-BALANCE.
078100     IF ACCT-BALANCE < ACCT-MIN-THRESHOLD
078200         SET RPT-FUNC-LOW-BAL TO TRUE
078300         PERFORM 0640-GET-HOLDER-NAME THRU 0640-EXIT
078400         CALL 'BANKRPT1' USING WS-RPT-FUNCTION,
078500                 WS-RPT-HOLDER-NAME, ACCT-MASTER-REC,
078600                 TRAN-LEDGER-REC
078700     END-IF.
078800 0620-EXIT.
078900     EXIT.
079000*
079100* WRAPS THE CALL TO BANKRPT1 SO DEPOSIT/WITHDRAW DON'T EACH     *
079200* HAVE TO BUILD THE HOLDER-NAME STRING AND FUNCTION CODE        *
079300* THEMSELVES - REGISTER AND TRANSFER STILL DO THEIR OWN, SINCE  *
079400* THEIR CALLING SEQUENCE DIFFERS SLIGHTLY.                      *
079500 0630-CALL-REPORT-POSTING.
079600     PERFORM 0640-GET-HOLDER-NAME THRU 0640-EXIT.
079700     SET RPT-FUNC-POSTING TO TRUE.
079800     CALL 'BANKRPT1' USING WS-RPT-FUNCTION, WS-RPT-HOLDER-NAME,
079900             ACCT-MASTER-REC, TRAN-LEDGER-REC.
080000 0630-EXIT.
080100     EXIT.
080200*
080300* KEYED READ OF CUSTOMER-MASTER TO PICK UP THE NAME FOR THE     *
080400* PER-ACCOUNT LOG/SUMMARY - NOT EXPECTED TO EVER MISS SINCE     *
080500* THE ACCOUNT WAS OPENED AGAINST THIS SAME CUST-ID.             *
080600 0640-GET-HOLDER-NAME.
080700     MOVE ACCT-CUST-ID TO WS-CUST-RRN.
080800     READ CUSTOMER-MASTER
080900         INVALID KEY MOVE SPACES TO WS-RPT-HOLDER-NAME
081000         NOT INVALID KEY
081100             MOVE SPACES TO WS-RPT-HOLDER-NAME
081200             STRING CUST-FIRST-NAME DELIMITED BY SPACE
081300                    ' ' DELIMITED BY SIZE
081400                    CUST-LAST-NAME DELIMITED BY SPACE
081500                    INTO WS-RPT-HOLDER-NAME
081600             END-STRING
081700     END-READ.
081800 0640-EXIT.
081900     EXIT.
082000*
082100* OPENS ALL FIVE FILES FOR THE RUN AND CHECKS THE TWO WHOSE     *
082200* OPEN FAILURE SHOULD STOP THE RUN COLD RATHER THAN LIMP        *
082300* ALONG ON AN EMPTY FILE.                                       *
082400 0700-OPEN-FILES.
082500     OPEN INPUT   REQUEST-FILE
082600          I-O     CUSTOMER-MASTER
082700                  ACCOUNT-MASTER
082800          EXTEND  TRANSACTION-LEDGER
082900          OUTPUT  RUN-REPORT.
083000     IF WS-REQFILE-STATUS NOT = '00'
083100         DISPLAY 'ERROR OPENING REQUEST FILE. RC: '
083200                 WS-REQFILE-STATUS
083300         MOVE 16 TO RETURN-CODE
083400         MOVE 'Y' TO WS-REQ-EOF
083500     END-IF.
083600     IF WS-ACCTMSTR-STATUS NOT = '00'
083700         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
083800                 WS-ACCTMSTR-STATUS
083900         MOVE 16 TO RETURN-CODE
084000         MOVE 'Y' TO WS-REQ-EOF
084100     END-IF.
084200     MOVE ZERO TO WS-NEXT-TXN-ID.
084300 0700-EXIT.
084400     EXIT.
084500*
084600* ZEROES THE FOUR-BUCKET RUN-TOTALS TABLE AT THE TOP OF THE     *
084700* RUN - WITHOUT THIS THE COMP-3 COUNTERS COME UP WITH WHATEVER  *
084800* GARBAGE WAS IN STORAGE.                                       *
084900 0705-INIT-RUN-TOTALS.
085000     INITIALIZE WS-RUN-TOTALS.
085100 0705-EXIT.
085200     EXIT.
085300*
085400* SEQUENTIAL READ OF THE REQUEST FILE - AT EOF WE JUST SET THE  *
085500* SWITCH AND LET 0000-MAIN'S PERFORM UNTIL FALL OUT NATURALLY.  *
085600 0710-READ-REQUEST-FILE.
085700     READ REQUEST-FILE
085800         AT END MOVE 'Y' TO WS-REQ-EOF
085900     END-READ.
086000 0710-EXIT.
086100     EXIT.
086200*
086300* CLOSE EVERYTHING OPENED IN 0700 - RUN-REPORT LAST SO ITS      *
086400* TOTALS REFLECT THE WHOLE RUN.                                 *
086500 0790-CLOSE-FILES.
086600     CLOSE REQUEST-FILE, CUSTOMER-MASTER, ACCOUNT-MASTER,
086700           TRANSACTION-LEDGER, RUN-REPORT.
086800 0790-EXIT.
086900     EXIT.
087000*
087100* END-OF-RUN SUMMARY - ONE DETAIL LINE PER REQUEST TYPE PLUS A  *
087200* GRAND TOTAL LINE, WRITTEN TO RUN-REPORT FOR THE OPERATOR.     *
087300 0900-WRITE-RUN-REPORT.
087400     MOVE CURRENT-MONTH TO RPT-MM.
087500     MOVE CURRENT-DAY   TO RPT-DD.
087600     MOVE CURRENT-YEAR  TO RPT-YY.
087700     MOVE CURRENT-HOUR   TO RPT-HH.
087800     MOVE CURRENT-MINUTE TO RPT-MIN.
087900     MOVE CURRENT-SECOND TO RPT-SS.
088000     WRITE RUN-REPORT-RECORD FROM RPT-HEADER1.
088100     WRITE RUN-REPORT-RECORD FROM RPT-COL-HDR1.
088200     WRITE RUN-REPORT-RECORD FROM RPT-COL-HDR2.
088300     PERFORM 0920-BUILD-DETAIL-LINE THRU 0920-EXIT
088400             VARYING WS-TOT-IDX FROM 1 BY 1
088500             UNTIL WS-TOT-IDX > 4.
088600     PERFORM 0910-ACCUM-GRAND-TOTAL THRU 0910-EXIT.
088700     WRITE RUN-REPORT-RECORD FROM RPT-COL-HDR2.
088800     WRITE RUN-REPORT-RECORD FROM RPT-TOTAL-LINE.
088900 0900-EXIT.
089000     EXIT.
089100*
089200* ONE PASS OF THIS PARAGRAPH BUILDS ONE ROW OF THE RUN REPORT - *
089300* READ/POSTED/REJ-INSUFF/REJ-NOTFND ARE MOVED STRAIGHT FROM THE *
089400* COMP-3 TABLE ENTRY INTO THE EDITED REPORT FIELDS.             *
089500 0920-BUILD-DETAIL-LINE.
089600     MOVE WS-REQ-TYPE-NAME(WS-TOT-IDX) TO RPT-REQ-TYPE.
089700     MOVE WS-TOTAL-READ(WS-TOT-IDX)     TO RPT-READ-COUNT.
089800     MOVE WS-TOTAL-POSTED(WS-TOT-IDX)   TO RPT-POSTED-COUNT.
089900     MOVE WS-TOTAL-REJ-INSUFF(WS-TOT-IDX)
090000             TO RPT-REJ-INSUFF.
090100     MOVE WS-TOTAL-REJ-NOTFND(WS-TOT-IDX)
090200             TO RPT-REJ-NOTFND.
090300     WRITE RUN-REPORT-RECORD FROM RPT-DETAIL-LINE.
090400 0920-EXIT.
090500     EXIT.
090600*
090700* SUMS ALL FOUR REQUEST-TYPE COLUMNS DOWN TO ONE TOTAL LINE -   *
090800* ACCUMULATES INTO WS-GRAND-TOTALS RATHER THAN THE EDITED       *
090900* RPT-TOT-* FIELDS DIRECTLY SINCE THOSE CAN'T TAKE AN ADD.      *
091000 0910-ACCUM-GRAND-TOTAL.
091100     MOVE 'TOTAL'  TO RPT-TOT-LABEL.
091200     MOVE ZERO TO WS-GRAND-READ WS-GRAND-POSTED
091300             WS-GRAND-REJ-INSUFF WS-GRAND-REJ-NOTFND.
091400     PERFORM 0930-ACCUM-ONE-TOTAL THRU 0930-EXIT
091500             VARYING WS-TOT-IDX FROM 1 BY 1
091600             UNTIL WS-TOT-IDX > 4.
091700     MOVE WS-GRAND-READ       TO RPT-TOT-READ.
091800     MOVE WS-GRAND-POSTED     TO RPT-TOT-POSTED.
091900     MOVE WS-GRAND-REJ-INSUFF TO RPT-TOT-INSUFF.
092000     MOVE WS-GRAND-REJ-NOTFND TO RPT-TOT-NOTFND.
092100 0910-EXIT.
092200     EXIT.
092300*
092400* ADDS ONE REQUEST TYPE'S FOUR COUNTS INTO THE MATCHING         *
092500* WS-GRAND-TOTALS FIELD - VARYING-DRIVEN, ONE CALL PER TYPE.    *
092600 0930-ACCUM-ONE-TOTAL.
092700     ADD WS-TOTAL-READ(WS-TOT-IDX)       TO WS-GRAND-READ.
092800     ADD WS-TOTAL-POSTED(WS-TOT-IDX)     TO WS-GRAND-POSTED.
092900     ADD WS-TOTAL-REJ-INSUFF(WS-TOT-IDX) TO WS-GRAND-REJ-INSUFF.
093000     ADD WS-TOTAL-REJ-NOTFND(WS-TOT-IDX) TO WS-GRAND-REJ-NOTFND.
093100 0930-EXIT.
093200     EXIT.
