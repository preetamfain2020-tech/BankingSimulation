000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF DBB FOUNDATION              *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500* PROGRAM:  BANKSWP1                                           *
000600*                                                               *
000700* AUTHOR :  L K Marsh                                          *
000800*                                                               *
000900* PERIODIC SWEEP OF THE ENTIRE ACCOUNT MASTER FLAGGING/CLEARING *
001000* THE "BELOW MINIMUM THRESHOLD" ALERT STATE FOR EVERY ACCOUNT.  *
001100* ONE COMPLETE, INDEPENDENT PASS PER RUN - NO CONTROL BREAKS,   *
001200* JUST A STRAIGHT SEQUENTIAL SCAN JOINED TO CUSTOMER-MASTER FOR *
001300* THE HOLDER NAME.  THIS JOB REPLACES THE OLD ON-LINE MONITOR's *
001400* FIXED-RATE TIMER TASK - IT NOW RUNS ONCE PER SUBMIT, USUALLY  *
001500* SCHEDULED HOURLY BY THE OPERATOR.                             *
001600*                                                               *
001700* EDGE-TRIGGERED, NOT LEVEL-TRIGGERED: AN ACCOUNT ALREADY BELOW *
001800* THRESHOLD AS OF THE PRIOR SWEEP DOES NOT RE-ALERT UNTIL IT    *
001900* FIRST RECOVERS (BALANCE BACK AT OR ABOVE THRESHOLD) AND THEN  *
002000* DROPS BELOW AGAIN ON A LATER SWEEP.  THE ALERTED-ACCOUNTS     *
002100* FILE CARRIES THAT STATE FORWARD FROM RUN TO RUN.              *
002200****************************************************************
002300* CHANGE LOG                                                   *
002400*     97/09/12  LKM  DBB-0221  ORIGINAL PROGRAM                 *
002500*     98/02/06  LKM  DBB-0227  ALERTED-ACCOUNTS NOW KEYED BY    *
002600*                              THE SAME RRN SCHEME AS ACCOUNT-  *
002700*                              MASTER - ONE RANDOM READ PER     *
002800*                              ACCOUNT INSTEAD OF A FULL TABLE  *
002900*                              LOAD AT START OF RUN             *
003000*     99/01/08  WHT  DBB-Y2K1  NO DATE FIELDS ON THIS PROGRAM'S *
003100*                              OWN WORKING-STORAGE - REVIEWED,  *
003200*                              NO Y2K IMPACT                    *
003300*     00/11/20  PDQ  DBB-0249  DELETE THE ALERT RECORD ON       *
003400*                              RECOVERY INSTEAD OF LEAVING A    *
003500*                              STALE 'N' ROW BEHIND - KEEPS THE *
003600*                              SCRATCH FILE FROM GROWING WITHOUT*
003700*                              BOUND ACROSS A YEAR OF SWEEPS    *
003800*     02/03/11  PDQ  DBB-0268  DROPPED WS-FIRST-RECORD-SW AND   *
003900*                              WS-CUST-FOUND-SW - NEITHER WAS   *
004000*                              EVER TESTED ANYWHERE IN THE      *
004100*                              PROGRAM                          *
004200*     02/03/25  PDQ  DBB-0270  MOVED WS-ALERT-RRN OUT TO A      *
004300*                              STANDALONE 77 LEVEL - IT IS NOT  *
004400*                              PART OF A LARGER RECORD          *
004500*     02/04/16  PDQ  DBB-0273  ACCOUNT-NUMBER-TO-RRN ARITHMETIC *
004600*                              NOW OFFSETS BY 1 FOR THE CONTROL *
004700*                              RECORD AT RRN 1 - THE OLD FORMULA *
004800*                              MAPPED THE FIRST REAL ACCOUNT TO *
004900*                              RRN 1 TOO, SAME AS BANKTRN1      *
005000****************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    BANKSWP1.
005300 AUTHOR.        L K MARSH.
005400 INSTALLATION.  DBB FOUNDATION - RETAIL BANKING SYSTEMS GROUP.
005500 DATE-WRITTEN.  09/12/97.
005600 DATE-COMPILED.
005700 SECURITY.      NON-CONFIDENTIAL.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
007000         ORGANIZATION IS RELATIVE
007100         ACCESS MODE   IS DYNAMIC
007200         RELATIVE KEY  IS WS-CUST-RRN
007300         FILE STATUS   IS WS-CUSTMSTR-STATUS.
007400
007500     SELECT ACCOUNT-MASTER   ASSIGN TO ACCTMSTR
007600         ORGANIZATION IS RELATIVE
007700         ACCESS MODE   IS SEQUENTIAL
007800         FILE STATUS   IS WS-ACCTMSTR-STATUS.
007900
008000     SELECT ALERTED-ACCOUNTS ASSIGN TO ALERTFIL
008100         ORGANIZATION IS RELATIVE
008200         ACCESS MODE   IS DYNAMIC
008300         RELATIVE KEY  IS WS-ALERT-RRN
008400         FILE STATUS   IS WS-ALERTFIL-STATUS.
008500
008600*****************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  CUSTOMER-MASTER
009100     RECORDING MODE IS F.
009200 COPY CUSTMAST.
009300
009400 FD  ACCOUNT-MASTER
009500     RECORDING MODE IS F.
009600 COPY ACCTMAST.
009700
009800 FD  ALERTED-ACCOUNTS
009900     RECORDING MODE IS F.
010000 COPY ALERTSET.
010100
010200*****************************************************************
010300 WORKING-STORAGE SECTION.
010400*****************************************************************
010500*
010600 01  PARA-NAME                   PIC X(30) VALUE SPACES.
010700*
010800 01  SYSTEM-DATE-AND-TIME.
010900     05  CURRENT-DATE.
011000         10  CURRENT-YEAR        PIC 9(2).
011100         10  CURRENT-MONTH       PIC 9(2).
011200         10  CURRENT-DAY         PIC 9(2).
011300*
011400 01  WS-FILE-STATUSES.
011500     05  WS-CUSTMSTR-STATUS      PIC X(2)  VALUE SPACES.
011600         88  CUSTMSTR-OK             VALUE '00'.
011700     05  WS-ACCTMSTR-STATUS      PIC X(2)  VALUE SPACES.
011800         88  ACCTMSTR-OK             VALUE '00'.
011900         88  ACCTMSTR-EOF            VALUE '10'.
012000     05  WS-ALERTFIL-STATUS      PIC X(2)  VALUE SPACES.
012100         88  ALERTFIL-OK             VALUE '00'.
012200         88  ALERTFIL-NOTFND         VALUE '23'.
012300*
012400 01  WS-SWITCHES.
012500     05  WS-ACCT-EOF-SW          PIC X     VALUE 'N'.
012600         88  WS-ACCT-EOF             VALUE 'Y'.
012700     05  WS-WAS-ALERTED-SW       PIC X     VALUE 'N'.
012800         88  WS-WAS-ALERTED          VALUE 'Y'.
012900*
013000 01  WS-KEYS-AND-COUNTERS COMP.
013100     05  WS-CUST-RRN             PIC 9(9).
013200     05  WS-ACCTS-SCANNED        PIC 9(9)  VALUE 0.
013300     05  WS-ACCTS-NOW-BELOW      PIC 9(9)  VALUE 0.
013400     05  WS-ACCTS-NEWLY-ALERTED  PIC 9(9)  VALUE 0.
013500     05  WS-ACCTS-RECOVERED      PIC 9(9)  VALUE 0.
013600*
013700* WS-ALERT-RRN IS THE RELATIVE RECORD NUMBER OF THE NEXT
013800* SLOT IN ALERTED-ACCOUNTS - STANDALONE COUNTER, NOT PART
013900* OF ANY LARGER RECORD, SO IT STANDS ON ITS OWN AT 77 LEVEL.
014000 77  WS-ALERT-RRN              PIC 9(9)  COMP.
014100*
014200 01  WS-RPT-HOLDER-NAME          PIC X(60).
014300*
014400* NO TRANSACTION IS BEING POSTED BY A SWEEP - THIS AREA IS PASSED
014500* TO BANKRPT1 ONLY TO SATISFY ITS CALLING SEQUENCE.  THE LOWBAL
014600* FUNCTION NEVER LOOKS AT IT.
014700 COPY TRANLDGR.
014800*
014900*****************************************************************
015000 PROCEDURE DIVISION.
015100*****************************************************************
015200*
015300 0000-MAIN.
015400     MOVE '0000-MAIN' TO PARA-NAME.
015500     ACCEPT CURRENT-DATE FROM DATE.
015600     DISPLAY 'BANKSWP1 SWEEP STARTED DATE = ' CURRENT-MONTH '/'
015700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
015800
015900* PRIME THE SEQUENTIAL SCAN AND STEP PAST THE CONTROL RECORD    *
016000* BEFORE THE FIRST REAL ACCOUNT IS EVER EVALUATED.              *
016100     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT.
016200     PERFORM 0710-READ-ACCT-MASTER THRU 0710-EXIT.
016300     PERFORM 0720-SKIP-CONTROL-RECORD THRU 0720-EXIT.
016400
016500     PERFORM 0100-SWEEP-ACCOUNTS THRU 0100-EXIT
016600             UNTIL WS-ACCT-EOF.
016700
016800* SWEEP COMPLETE - PRINT THE RUN TOTALS FOR THE OPERATOR LOG.   *
016900     PERFORM 0790-CLOSE-FILES    THRU 0790-EXIT.
017000
017100     DISPLAY 'BANKSWP1 - ACCOUNTS SCANNED:    ' WS-ACCTS-SCANNED.
017200     DISPLAY 'BANKSWP1 - ACCOUNTS NOW BELOW:   '
017300             WS-ACCTS-NOW-BELOW.
017400     DISPLAY 'BANKSWP1 - NEWLY ALERTED:        '
017500             WS-ACCTS-NEWLY-ALERTED.
017600     DISPLAY 'BANKSWP1 - RECOVERED THIS SWEEP: '
017700             WS-ACCTS-RECOVERED.
017800     GOBACK.
017900*
018000* RRN 1 OF ACCOUNT-MASTER IS THE NEXT-ACCOUNT-NUMBER CONTROL
018100* RECORD, NOT A REAL ACCOUNT - THE SWEEP MUST NEVER EVALUATE IT
018200*
018300 0720-SKIP-CONTROL-RECORD.
018400     MOVE '0720-SKIP-CONTROL-RECORD' TO PARA-NAME.
018500     IF NOT WS-ACCT-EOF
018600         PERFORM 0710-READ-ACCT-MASTER THRU 0710-EXIT
018700     END-IF.
018800 0720-EXIT.
018900     EXIT.
019000*
019100 0100-SWEEP-ACCOUNTS.
019200     MOVE '0100-SWEEP-ACCOUNTS' TO PARA-NAME.
019300     ADD 1 TO WS-ACCTS-SCANNED.
019400     PERFORM 0200-CHECK-ONE-ACCOUNT THRU 0200-EXIT.
019500     PERFORM 0710-READ-ACCT-MASTER THRU 0710-EXIT.
019600 0100-EXIT.
019700     EXIT.
019800*
019900*****************************************************************
020000* EDGE-TRIGGERED ALERT LOGIC - THE ALERTED-ACCOUNTS RECORD FOR
020100* THIS ACCOUNT LIVES AT THE SAME RELATIVE-RECORD-NUMBER OFFSET
020200* AS THE ACCOUNT ITSELF ON ACCOUNT-MASTER, SO ONE RANDOM READ
020300* TELLS US WHETHER THIS ACCOUNT WAS ALREADY BELOW THRESHOLD AS
020400* OF THE PRIOR SWEEP
020500*****************************************************************
020600 0200-CHECK-ONE-ACCOUNT.
020700     MOVE '0200-CHECK-ONE-ACCOUNT' TO PARA-NAME.
020800     COMPUTE WS-ALERT-RRN = ACCT-NUMBER - 1000000000 + 1.
020900     READ ALERTED-ACCOUNTS
021000         INVALID KEY MOVE 'N' TO WS-WAS-ALERTED-SW
021100         NOT INVALID KEY
021200             IF ALERT-STILL-BELOW
021300                 MOVE 'Y' TO WS-WAS-ALERTED-SW
021400* BACK AT OR ABOVE THRESHOLD - CLEAR THE ALERT ONLY IF IT WAS   *
021500* ACTUALLY SET, OTHERWISE THERE IS NOTHING TO DO.               *
021600             ELSE
021700                 MOVE 'N' TO WS-WAS-ALERTED-SW
021800             END-IF
021900     END-READ.
022000
022100* STILL BELOW - COUNT IT, RAISE THE ALERT ONLY IF THIS IS A     *
022200* NEW DROP BELOW THRESHOLD, AND KEEP THE ALERTED-ACCOUNTS ROW   *
022300* CURRENT EITHER WAY.                                           *
022400     IF ACCT-BALANCE < ACCT-MIN-THRESHOLD
022500         ADD 1 TO WS-ACCTS-NOW-BELOW
022600         IF NOT WS-WAS-ALERTED
022700             ADD 1 TO WS-ACCTS-NEWLY-ALERTED
022800             PERFORM 0210-GET-HOLDER-NAME THRU 0210-EXIT
022900             PERFORM 0220-RAISE-ALERT     THRU 0220-EXIT
023000         END-IF
023100         PERFORM 0230-MARK-STILL-BELOW THRU 0230-EXIT
023200     ELSE
023300         IF WS-WAS-ALERTED
023400             ADD 1 TO WS-ACCTS-RECOVERED
023500             PERFORM 0240-CLEAR-ALERT THRU 0240-EXIT
023600         END-IF
023700     END-IF.
023800 0200-EXIT.
023900     EXIT.
024000*
024100 0210-GET-HOLDER-NAME.
024200     MOVE '0210-GET-HOLDER-NAME' TO PARA-NAME.
024300     MOVE ACCT-CUST-ID TO WS-CUST-RRN.
024400     READ CUSTOMER-MASTER
024500         INVALID KEY
024600             MOVE SPACES TO WS-RPT-HOLDER-NAME
024700         NOT INVALID KEY
024800             MOVE SPACES TO WS-RPT-HOLDER-NAME
024900             STRING CUST-FIRST-NAME DELIMITED BY SPACE
025000                    ' ' DELIMITED BY SIZE
025100                    CUST-LAST-NAME DELIMITED BY SPACE
025200                    INTO WS-RPT-HOLDER-NAME
025300             END-STRING
025400     END-READ.
025500 0210-EXIT.
025600     EXIT.
025700*
025800 0220-RAISE-ALERT.
025900     MOVE '0220-RAISE-ALERT' TO PARA-NAME.
026000     CALL 'BANKRPT1' USING 'LOWBAL  ', WS-RPT-HOLDER-NAME,
026100             ACCT-MASTER-REC, TRAN-LEDGER-REC.
026200 0220-EXIT.
026300     EXIT.
026400*
026500 0230-MARK-STILL-BELOW.
026600     MOVE '0230-MARK-STILL-BELOW' TO PARA-NAME.
026700     MOVE ACCT-NUMBER TO ALERT-ACCT-NUMBER.
026800     MOVE 'Y' TO ALERT-STILL-BELOW-SW.
026900* REWRITE AN EXISTING ROW IF ONE IS ALREADY ON FILE FOR THIS    *
027000* ACCOUNT, OTHERWISE THIS IS THE FIRST TIME IT HAS EVER GONE    *
027100* BELOW THRESHOLD SO A NEW ROW MUST BE WRITTEN.                 *
027200     IF WS-WAS-ALERTED
027300         REWRITE ALERT-SET-REC
027400             INVALID KEY
027500                 DISPLAY 'BANKSWP1 - REWRITE FAILED ACCOUNT '
027600                         ACCT-NUMBER
027700         END-REWRITE
027800     ELSE
027900         WRITE ALERT-SET-REC
028000             INVALID KEY
028100                 DISPLAY 'BANKSWP1 - WRITE FAILED ACCOUNT '
028200                         ACCT-NUMBER
028300         END-WRITE
028400     END-IF.
028500 0230-EXIT.
028600     EXIT.
028700*
028800 0240-CLEAR-ALERT.
028900     MOVE '0240-CLEAR-ALERT' TO PARA-NAME.
029000     DELETE ALERTED-ACCOUNTS
029100         INVALID KEY
029200             DISPLAY 'BANKSWP1 - DELETE FAILED ACCOUNT '
029300                     ACCT-NUMBER
029400     END-DELETE.
029500 0240-EXIT.
029600     EXIT.
029700*
029800 0700-OPEN-FILES.
029900     MOVE '0700-OPEN-FILES' TO PARA-NAME.
030000     OPEN INPUT ACCOUNT-MASTER
030100          I-O   CUSTOMER-MASTER
030200                ALERTED-ACCOUNTS.
030300     IF NOT ACCTMSTR-OK
030400         DISPLAY 'ERROR OPENING ACCOUNT MASTER. RC: '
030500                 WS-ACCTMSTR-STATUS
030600         MOVE 16 TO RETURN-CODE
030700         MOVE 'Y' TO WS-ACCT-EOF-SW
030800     END-IF.
030900 0700-EXIT.
031000     EXIT.
031100*
031200 0710-READ-ACCT-MASTER.
031300     MOVE '0710-READ-ACCT-MASTER' TO PARA-NAME.
031400     READ ACCOUNT-MASTER NEXT RECORD
031500         AT END MOVE 'Y' TO WS-ACCT-EOF-SW
031600     END-READ.
031700 0710-EXIT.
031800     EXIT.
031900*
032000 0790-CLOSE-FILES.
032100     MOVE '0790-CLOSE-FILES' TO PARA-NAME.
032200     CLOSE ACCOUNT-MASTER, CUSTOMER-MASTER, ALERTED-ACCOUNTS.
032300 0790-EXIT.
032400     EXIT.
