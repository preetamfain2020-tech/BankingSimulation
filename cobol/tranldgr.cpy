000100****************************************************************
000200* COPYBOOK:  TRANLDGR                                          *
000300* TRANSACTION LEDGER RECORD LAYOUT                             *
000400*                                                               *
000500* ONE ENTRY PER POSTING - DEPOSIT, WITHDRAWAL, OR EITHER LEG    *
000600* OF A TRANSFER.  APPEND-ONLY; NEVER REWRITTEN OR DELETED.      *
000700* WRITTEN BY BANKTRN1 IMMEDIATELY AFTER THE ACCOUNT MASTER IS   *
000800* REWRITTEN FOR THE SAME POSTING.                               *
000900*                                                               *
001000*     93/04/06  RJT  DBB-0151  ORIGINAL COPYBOOK                *
001100*     95/05/30  RJT  DBB-0207  TXN-DESCRIPTION WIDENED TO HOLD  *
001200*                              THE "TRANSFER TO/FROM" WORDING   *
001300*     99/01/08  WHT  DBB-Y2K1  TXN-TIMESTAMP WIDENED TO A FULL  *
001400*                              4-DIGIT CENTURY (Y2K PROJECT)    *
001500*     00/09/14  PDQ  DBB-0248  MOVED TXN-TIMESTAMP-PARTS DOWN   *
001600*                              TO 05 LEVEL, NESTED UNDER TXN-   *
001700*                              TIMESTAMP, SO THE REDEFINES LEVEL*
001800*                              NUMBERS LINE UP THE WAY THE      *
001900*                              COMPILER WANTS                   *
002000*     02/04/16  PDQ  DBB-0273  DROPPED TXN-TIMESTAMP-PARTS -    *
002100*                              NO PARAGRAPH EVER MOVED THE      *
002200*                              PIECES OUT - BANKRPT1'S LOG LINE *
002300*                              STRINGS TXN-TIMESTAMP WHOLE      *
002400****************************************************************
002500 01  TRAN-LEDGER-REC.
002600     05  TXN-ID                      PIC 9(09).
002700     05  TXN-ACCOUNT-NUMBER          PIC 9(10).
002800     05  TXN-TYPE                    PIC X(12).
002900         88  TXN-TYPE-DEPOSIT            VALUE 'DEPOSIT'.
003000         88  TXN-TYPE-WITHDRAWAL         VALUE 'WITHDRAWAL'.
003100         88  TXN-TYPE-TRANSFER-OUT       VALUE 'TRANSFER_OUT'.
003200         88  TXN-TYPE-TRANSFER-IN        VALUE 'TRANSFER_IN'.
003300     05  TXN-AMOUNT                  PIC S9(13)V99 COMP-3.
003400     05  TXN-TIMESTAMP               PIC 9(14).
003500     05  TXN-DESCRIPTION             PIC X(40).
003600     05  FILLER                      PIC X(20).
