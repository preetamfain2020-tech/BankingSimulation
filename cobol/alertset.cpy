000100****************************************************************
000200* COPYBOOK:  ALERTSET                                          *
000300* ALERTED-ACCOUNTS CARRY-FORWARD RECORD                        *
000400*                                                               *
000500* ONE ENTRY PER ACCOUNT CURRENTLY BELOW ITS MINIMUM THRESHOLD   *
000600* AS OF THE LAST SWEEP.  RECORD KEY IS THE SAME RELATIVE-RECORD *
000700* NUMBER OFFSET ACCOUNT-MASTER USES FOR THAT ACCOUNT NUMBER, SO *
000800* BANKSWP1 CAN RANDOM-READ ONE ENTRY PER ACCOUNT AS IT SWEEPS   *
000900* RATHER THAN LOADING THE WHOLE SET INTO A TABLE AT START-UP.   *
001000* THIS IS A SMALL SCRATCH FILE, NOT A MASTER, SO NO KEEP-OLD-   *
001100* GENERATION POLICY APPLIES.                                   *
001200*                                                               *
001300*     97/09/12  LKM  DBB-0221  ORIGINAL COPYBOOK - SPLIT OUT OF *
001400*                              THE MONITOR'S OWN WORKING-STORAGE*
001500*                              SO THE SET SURVIVES ACROSS RUNS  *
001600*     98/02/06  LKM  DBB-0227  RECORD NOW KEYED BY THE ACCOUNT'S*
001700*                              OWN RRN OFFSET INSTEAD OF BEING  *
001800*                              LOADED/REWRITTEN AS A FULL TABLE *
001900****************************************************************
002000 01  ALERT-SET-REC.
002100     05  ALERT-ACCT-NUMBER           PIC 9(10).
002200     05  ALERT-STILL-BELOW-SW        PIC X(01).
002300         88  ALERT-STILL-BELOW           VALUE 'Y'.
002400     05  FILLER                      PIC X(09).
