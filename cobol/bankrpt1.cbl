000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF DBB FOUNDATION              *
000300* ALL RIGHTS RESERVED                                          *
000400****************************************************************
000500*
000600* PROGRAM-ID:  BANKRPT1
000700*
000800* DESCRIPTION: CALLED SUBPROGRAM - MAINTAINS THE PER-ACCOUNT
000900*              PLAIN-TEXT TRANSACTION LOG AND ACCOUNT SUMMARY
001000*              FOR ONE ACCOUNT AT A TIME, AND FORMATS THE
001100*              LOW-BALANCE NOTICE WHEN CALLED FOR THAT PURPOSE.
001200*              BANKTRN1 AND BANKSWP1 ARE THE ONLY CALLERS.  ONE
001300*              CALL = ONE ACCOUNT = ONE OPEN/CLOSE OF EACH PER-
001400*              ACCOUNT FILE - THIS PROGRAM HOLDS NO STATE
001500*              ACROSS CALLS.
001600*
001700* REMARKS:     FILE NAMES ARE BUILT AT RUN TIME FROM THE
001800*              ACCOUNT NUMBER (SEE 0050-BUILD-FILE-NAMES) SO
001900*              EACH ACCOUNT GETS ITS OWN LOG AND SUMMARY -
002000*              THERE IS NO CENTRAL PER-ACCOUNT-FILE DIRECTORY,
002100*              THE ACCOUNT NUMBER *IS* THE DIRECTORY KEY.  THE
002200*              LOW-BALANCE NOTICE HAS NO PRINTER/SPOOL TARGET
002300*              OF ITS OWN - IT GOES TO SYSOUT, THE SAME AS THE
002400*              OLD SITE'S OVERNIGHT MAIL JOB USED TO BEFORE
002500*              THAT JOB WAS RETIRED.
002600*
002700****************************************************************
002800* CHANGE LOG
002900*     94/07/19  RJT  DBB-0198  ORIGINAL PROGRAM - SPLIT OUT OF
003000*                              BANKTRN1 SO THE LOW-BALANCE
003100*                              NOTICE LOGIC COULD BE SHARED
003200*                              WITH THE (THEN NEW) MONITOR JOB
003300*     95/05/30  RJT  DBB-0207  ACCOUNT SUMMARY NOW SHOWS THE
003400*                              PER-TYPE MIN THRESHOLD, NOT THE
003500*                              OLD FLAT $500 FLOOR
003600*     96/11/04  LKM  DBB-0233  HOLDER NAME PASSED IN BY THE
003700*                              CALLER INSTEAD OF THIS PROGRAM
003800*                              RE-READING CUSTOMER-MASTER
003900*     97/09/12  LKM  DBB-0221  ADDED THE LOWBAL FUNCTION CODE -
004000*                              CALLED FROM BANKSWP1 AS WELL AS
004100*                              BANKTRN1 AS OF THIS RELEASE
004200*     97/10/03  LKM  DBB-0224  TXN LOG LINE NOW TAB-DELIMITED
004300*                              TO MATCH THE NEW DOWNSTREAM LOAD
004400*                              JOB'S PARSER
004500*     99/01/08  WHT  DBB-Y2K1  TIMESTAMP ON THE LOG LINE IS THE
004600*                              FULL 4-DIGIT-CENTURY LEDGER
004700*                              TIMESTAMP AS-IS (Y2K PROJECT)
004800*     02/03/11  PDQ  DBB-0268  WS-STRING-PTR PULLED OUT OF
004900*                              THE ONE-ITEM WS-WORK-COUNTERS
005000*                              GROUP AND MADE A STANDALONE
005100*                              77-LEVEL ENTRY
005200****************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    BANKRPT1.
005500 AUTHOR.        R J TARLOWSKI.
005600 INSTALLATION.  DBB FOUNDATION - RETAIL BANKING SYSTEMS GROUP.
005700 DATE-WRITTEN.  07/19/94.
005800 DATE-COMPILED.
005900 SECURITY.      NON-CONFIDENTIAL.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT ACCT-TXN-LOG  ASSIGN TO WS-TXN-LOG-FILENAME
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS   IS WS-TXNLOG-STATUS.
007400
007500     SELECT ACCT-SUMMARY  ASSIGN TO WS-SUMMARY-FILENAME
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS   IS WS-SUMMARY-STATUS.
007800
007900*****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 FD  ACCT-TXN-LOG
008400     RECORDING MODE IS F.
008500 01  TXN-LOG-RECORD              PIC X(80).
008600
008700 FD  ACCT-SUMMARY
008800     RECORDING MODE IS F.
008900 01  SUMMARY-RECORD              PIC X(80).
009000
009100*****************************************************************
009200 WORKING-STORAGE SECTION.
009300*****************************************************************
009400*
009500 01  PARA-NAME                   PIC X(30) VALUE SPACES.
009600*
009700 01  WS-FILE-STATUSES.
009800     05  WS-TXNLOG-STATUS        PIC X(2)  VALUE SPACES.
009900         88  TXNLOG-OK               VALUE '00'.
010000     05  WS-SUMMARY-STATUS       PIC X(2)  VALUE SPACES.
010100         88  SUMMARY-OK              VALUE '00'.
010200*
010300 01  WS-DYNAMIC-FILENAMES.
010400     05  WS-TXN-LOG-FILENAME     PIC X(20).
010500     05  WS-SUMMARY-FILENAME     PIC X(20).
010600*
010700*
010800* CURRENT POSITION WITHIN THE TXN LOG LINE BEING BUILT BY
010900* STRING - STANDALONE COUNTER, NOT PART OF ANY GROUP, SO IT
011000* GETS ITS OWN 77-LEVEL ENTRY.
011100*
011200 77  WS-STRING-PTR           PIC 9(4)  COMP.
011300*
011400 01  WS-CONSTANTS.
011500     05  WS-TAB-CHAR             PIC X     VALUE X'09'.
011600*
011700* 12.2 NUMERIC-EDITED, RIGHT JUSTIFIED BY ZERO SUPPRESSION -
011800* THE SHAPE THE TXN LOG LINE'S AMOUNT/BALANCE COLUMNS CALL FOR
011900*
012000 01  WS-EDIT-FIELDS.
012100     05  WS-AMOUNT-EDIT          PIC ZZZZZZZZZ.99.
012200     05  WS-BALANCE-EDIT         PIC ZZZZZZZZZ.99.
012300     05  WS-THRESHOLD-EDIT       PIC ZZZZZZZZZ.99.
012400     05  WS-TYPE-EDIT            PIC X(15).
012500*
012600*****************************************************************
012700 LINKAGE SECTION.
012800*****************************************************************
012900 01  LK-RPT-FUNCTION             PIC X(8).
013000     88  LK-FUNC-POSTING             VALUE 'POSTING'.
013100     88  LK-FUNC-LOW-BAL             VALUE 'LOWBAL'.
013200 01  LK-HOLDER-NAME               PIC X(60).
013300 COPY ACCTMAST.
013400 COPY TRANLDGR.
013500*
013600*****************************************************************
013700 PROCEDURE DIVISION USING LK-RPT-FUNCTION, LK-HOLDER-NAME,
013800         ACCT-MASTER-REC, TRAN-LEDGER-REC.
013900*****************************************************************
014000*
014100 0000-MAIN.
014200     MOVE '0000-MAIN' TO PARA-NAME.
014300* ONE SUBPROGRAM SERVES BOTH CALLERS - BANKTRN1 PASSES POSTING  *
014400* FUNCTION AFTER EVERY DEPOSIT/WITHDRAW/TRANSFER LEG, BANKSWP1  *
014500* PASSES THE LOW-BALANCE FUNCTION DURING ITS SWEEP.             *
014600     EVALUATE TRUE
014700        WHEN LK-FUNC-POSTING
014800            PERFORM 0050-BUILD-FILE-NAMES     THRU 0050-EXIT
014900            PERFORM 0100-WRITE-TXN-LOG-LINE   THRU 0100-EXIT
015000            PERFORM 0200-REWRITE-ACCT-SUMMARY  THRU 0200-EXIT
015100        WHEN LK-FUNC-LOW-BAL
015200            PERFORM 0300-FORMAT-LOW-BAL-NOTICE THRU 0300-EXIT
015300        WHEN OTHER
015400            DISPLAY 'BANKRPT1 - UNRECOGNIZED FUNCTION CODE: '
015500                    LK-RPT-FUNCTION
015600     END-EVALUATE.
015700     GOBACK.
015800*
015900 0050-BUILD-FILE-NAMES.
016000     MOVE '0050-BUILD-FILE-NAMES' TO PARA-NAME.
016100* PER-ACCOUNT FILE NAMES - TXNLOG AND ACCTSUM ARE EACH KEPT     *
016200* ONE PER ACCOUNT NUMBER, NOT ONE SHARED FILE FOR THE WHOLE     *
016300* MASTER.                                                       *
016400     MOVE SPACES TO WS-TXN-LOG-FILENAME WS-SUMMARY-FILENAME.
016500     STRING 'TXNLOG' DELIMITED BY SIZE
016600            ACCT-NUMBER-ALPHA DELIMITED BY SIZE
016700            INTO WS-TXN-LOG-FILENAME
016800     END-STRING.
016900     STRING 'ACCTSUM' DELIMITED BY SIZE
017000            ACCT-NUMBER-ALPHA DELIMITED BY SIZE
017100            INTO WS-SUMMARY-FILENAME
017200     END-STRING.
017300 0050-EXIT.
017400     EXIT.
017500*
017600*****************************************************************
017700* ONE TAB-DELIMITED LINE PER POSTING, APPENDED TO THE ACCOUNT'S
017800* OWN LOG: TIMESTAMP / TYPE (15, LEFT) / AMOUNT (12.2, RIGHT) /
017900* RESULTING BALANCE (12.2, RIGHT)
018000*****************************************************************
018100 0100-WRITE-TXN-LOG-LINE.
018200     MOVE '0100-WRITE-TXN-LOG-LINE' TO PARA-NAME.
018300     OPEN EXTEND ACCT-TXN-LOG.
018400     IF NOT TXNLOG-OK
018500         DISPLAY 'BANKRPT1 - COULD NOT OPEN ' WS-TXN-LOG-FILENAME
018600                 ' STATUS ' WS-TXNLOG-STATUS
018700         GO TO 0100-EXIT
018800     END-IF.
018900
019000* EDIT THE THREE VARIABLE FIELDS BEFORE THE STRING BELOW -      *
019100* TAB-DELIMITED OUTPUT STILL WANTS FIXED-WIDTH NUMERIC EDITING  *
019200* SO THE COLUMNS LINE UP WHEN SOMEONE TAILS THE LOG BY EYE.     *
019300     MOVE TXN-TYPE    TO WS-TYPE-EDIT.
019400     MOVE TXN-AMOUNT  TO WS-AMOUNT-EDIT.
019500     MOVE ACCT-BALANCE TO WS-BALANCE-EDIT.
019600
019700     MOVE SPACES TO TXN-LOG-RECORD.
019800     MOVE 1 TO WS-STRING-PTR.
019900     STRING TXN-TIMESTAMP DELIMITED BY SIZE
020000            WS-TAB-CHAR    DELIMITED BY SIZE
020100            WS-TYPE-EDIT   DELIMITED BY SIZE
020200            WS-TAB-CHAR    DELIMITED BY SIZE
020300            WS-AMOUNT-EDIT DELIMITED BY SIZE
020400            WS-TAB-CHAR    DELIMITED BY SIZE
020500            WS-BALANCE-EDIT DELIMITED BY SIZE
020600            INTO TXN-LOG-RECORD
020700            WITH POINTER WS-STRING-PTR
020800     END-STRING.
020900     WRITE TXN-LOG-RECORD.
021000     CLOSE ACCT-TXN-LOG.
021100 0100-EXIT.
021200     EXIT.
021300*
021400*****************************************************************
021500* SUMMARY IS NOT AN APPEND-ONLY LOG - IT IS THE CURRENT STATE
021600* OF THE ACCOUNT AND IS COMPLETELY REWRITTEN EVERY POSTING:
021700* BANNER, HOLDER NAME, ACCOUNT NO, BALANCE, BANNER
021800*****************************************************************
021900 0200-REWRITE-ACCT-SUMMARY.
022000     MOVE '0200-REWRITE-ACCT-SUMMARY' TO PARA-NAME.
022100     OPEN OUTPUT ACCT-SUMMARY.
022200     IF NOT SUMMARY-OK
022300         DISPLAY 'BANKRPT1 - COULD NOT OPEN ' WS-SUMMARY-FILENAME
022400                 ' STATUS ' WS-SUMMARY-STATUS
022500         GO TO 0200-EXIT
022600     END-IF.
022700
022800     MOVE ACCT-BALANCE TO WS-BALANCE-EDIT.
022900
023000     MOVE ALL '=' TO SUMMARY-RECORD.
023100     WRITE SUMMARY-RECORD.
023200
023300     MOVE SPACES TO SUMMARY-RECORD.
023400     STRING 'HOLDER NAME:    ' DELIMITED BY SIZE
023500            LK-HOLDER-NAME     DELIMITED BY SIZE
023600            INTO SUMMARY-RECORD
023700     END-STRING.
023800     WRITE SUMMARY-RECORD.
023900
024000     MOVE SPACES TO SUMMARY-RECORD.
024100     STRING 'ACCOUNT NO:     ' DELIMITED BY SIZE
024200            ACCT-NUMBER-ALPHA  DELIMITED BY SIZE
024300            INTO SUMMARY-RECORD
024400     END-STRING.
024500     WRITE SUMMARY-RECORD.
024600
024700     MOVE SPACES TO SUMMARY-RECORD.
024800     STRING 'BALANCE:        ' DELIMITED BY SIZE
024900            WS-BALANCE-EDIT    DELIMITED BY SIZE
025000            INTO SUMMARY-RECORD
025100     END-STRING.
025200     WRITE SUMMARY-RECORD.
025300
025400     MOVE ALL '=' TO SUMMARY-RECORD.
025500     WRITE SUMMARY-RECORD.
025600
025700     CLOSE ACCT-SUMMARY.
025800 0200-EXIT.
025900     EXIT.
026000*
026100*****************************************************************
026200* LOW-BALANCE NOTICE - NO SPOOL FILE OF ITS OWN, GOES STRAIGHT
026300* TO SYSOUT (SEE REMARKS ABOVE); SAME MESSAGE SHAPE REGARDLESS
026400* OF WHETHER BANKTRN1 (INLINE POSTING) OR BANKSWP1 (SWEEP)
026500* CALLED IT
026600*****************************************************************
026700 0300-FORMAT-LOW-BAL-NOTICE.
026800     MOVE '0300-FORMAT-LOW-BAL-NOTICE' TO PARA-NAME.
026900* EDIT BALANCE AND THRESHOLD BEFORE THE DISPLAY BLOCK BELOW -   *
027000* THIS NOTICE GOES STRAIGHT TO SYSOUT, NEVER TO A SPOOL FILE.   *
027100     MOVE ACCT-BALANCE       TO WS-BALANCE-EDIT.
027200     MOVE ACCT-MIN-THRESHOLD TO WS-THRESHOLD-EDIT.
027300
027400     DISPLAY '=============================================='.
027500     DISPLAY '               LOW BALANCE ALERT NOTICE'.
027600     DISPLAY '=============================================='.
027700     DISPLAY 'ACCOUNT HOLDER: ' LK-HOLDER-NAME.
027800     DISPLAY 'ACCOUNT NUMBER: ' ACCT-NUMBER-ALPHA.
027900     DISPLAY 'CURRENT BALANCE: ' WS-BALANCE-EDIT
028000             '  (THRESHOLD: ' WS-THRESHOLD-EDIT ')'.
028100     DISPLAY 'PLEASE MAKE A DEPOSIT TO BRING YOUR BALANCE ABOVE '
028200             'THE MINIMUM THRESHOLD.'.
028300 0300-EXIT.
028400     EXIT.
