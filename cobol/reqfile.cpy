000100****************************************************************
000200* COPYBOOK:  REQFILE                                           *
000300* REQUEST RECORD LAYOUT - BATCH INPUT DRIVING THE SIMULATED     *
000400* TELLER/SELF-SERVICE SESSION.                                 *
000500*                                                               *
000600* ONE RECORD PER REQUEST, PROCESSED IN FILE ORDER.  THE FIELDS  *
000700* NOT USED BY A GIVEN REQ-TYPE ARE LEFT AS THE PRODUCER SET     *
000800* THEM (USUALLY ZERO/SPACE) AND ARE IGNORED BY BANKTRN1.        *
000900*                                                               *
001000*     94/02/22  RJT  DBB-0163  ORIGINAL COPYBOOK                *
001100*     95/05/30  RJT  DBB-0207  ADDED REQ-ACCT-TYPE FOR REGISTER *
001200*     99/01/08  WHT  DBB-Y2K1  REQ-TIMESTAMP WIDENED TO A FULL  *
001300*                              4-DIGIT CENTURY (Y2K PROJECT)    *
001400****************************************************************
001500 01  REQUEST-REC.
001600     05  REQ-TYPE                    PIC X(08).
001700         88  REQ-TYPE-REGISTER           VALUE 'REGISTER'.
001800         88  REQ-TYPE-DEPOSIT            VALUE 'DEPOSIT'.
001900         88  REQ-TYPE-WITHDRAW           VALUE 'WITHDRAW'.
002000         88  REQ-TYPE-TRANSFER           VALUE 'TRANSFER'.
002100     05  REQ-ACCOUNT-NUMBER          PIC 9(10).
002200     05  REQ-TO-ACCOUNT              PIC 9(10).
002300     05  REQ-AMOUNT                  PIC S9(13)V99.
002400     05  REQ-CUST-ID                 PIC 9(09).
002500     05  REQ-ACCT-TYPE               PIC X(07).
002600     05  REQ-TIMESTAMP               PIC 9(14).
002700     05  FILLER                      PIC X(07).
